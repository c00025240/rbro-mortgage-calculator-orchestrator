000100*CNP-LP-REC - LOAN PRODUCT CROSS-REFERENCE, ONE ROW PER
000200*PRODUCT CODE.  LOADED ONCE AT JOB START INTO LP-TABLE IN
000300*CALCMB3500 AND SEARCHED ALL ON LP-PRODUCT-CODE TO RESOLVE
000400*THE NUMERIC LOAN-ID CARRIED THROUGH THE REST OF THE RUN.
000500*ADAPTED FROM THE OLD CNP750 RECON LAYOUT - SEE CALCMB3500
000600*CHANGE LOG, REQ Q7-0091.
000700 01  CNP-LP-REC.
000800     05  LP-LOAN-ID                   PIC 9(9).
000900     05  LP-PRODUCT-CODE               PIC X(20).
001000     05  LP-LABEL-LOAN                 PIC X(60).
001100     05  FILLER                        PIC X(11).
