000100 01  CNP-ER-REC.
000200*CNP-ER-REC - ERROR-FILE RECORD.  ONE ROW WRITTEN PER REQUEST
000300*THAT FAILS 2000-VALIDATE-REQUEST OR ONE OF THE BUSINESS
000400*REJECTION CHECKS (UNSUPPORTED PRODUCT CODE, AMOUNT TOO LARGE
000500*FOR INCOME); THE REQUEST IS SKIPPED, NO PARTIAL OUTPUT.
000600     05 ER-REQUEST-SEQ-NO  PIC 9(7).
000700     05 ER-PRODUCT-CODE    PIC X(20).
000800     05 ER-REASON-CODE     PIC X(4).
000900     05 ER-REASON-TEXT     PIC X(60).
001000     05 FILLER             PIC X(5).
