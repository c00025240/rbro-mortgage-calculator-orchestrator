000100*THIS IS WHAT RUNS AGAINST THE QUOTE-REQUEST EXTRACT AS OF
000200*THE Q7-0091 REWORK - SEE CALCMB3500 CHANGE LOG.
000300*MB4500-REC IS THE MORTGAGE-CALC-REQUEST MASTER, ONE ROW PER
000400*QUOTE REQUEST ON REQUEST-FILE.  READ BY CALCMB3500 PARAGRAPH
000500*1100-PROCESS-ONE-REQUEST.
000600 01 MB4500-REC.
000700     05 MB4500-PRODUCT-CODE                PIC X(20).
000800        88 MB4500-IS-CASATA           VALUE 'CasaTa'.
000900        88 MB4500-IS-CONSTRUCTIE      VALUE 'Constructie'.
001000        88 MB4500-IS-CREDITVENIT      VALUE 'CreditVenit'.
001100        88 MB4500-IS-FLEXIINTEGRAL    VALUE 'FlexiIntegral'.
001200     05 MB4500-LOAN-AMOUNT-FIELDS.
001300        10 MB4500-LOAN-AMT-PRESENT        PIC 9(1).
001400           88 MB4500-LOAN-AMT-SUPPLIED  VALUE 1.
001500        10 MB4500-LOAN-AMT-CURRENCY       PIC X(3).
001600        10 MB4500-LOAN-AMOUNT             PIC S9(11)V9(2) COMP-3.
001700     05 MB4500-AREA.
001800        10 MB4500-AREA-CITY               PIC X(60).
001900        10 MB4500-AREA-COUNTY              PIC X(60).
002000     05 MB4500-INCOME.
002100        10 MB4500-INCOME-CURRENT          PIC S9(11)V9(2) COMP-3.
002200        10 MB4500-INCOME-OTHER-INSTL      PIC S9(11)V9(2) COMP-3.
002300     05 MB4500-TENOR                      PIC 9(3).
002400     05 MB4500-AGE                         PIC 9(3).
002500* FIVE SINGLE-DIGIT REQUEST SWITCHES, GROUPED SO THEY CAN BE
002600* DUMPED AS ONE 5-BYTE TRACE FIELD ON A BAD-RECORD ABEND.
002700     05 MB4500-SWITCH-GROUP.
002800        10 MB4500-OWNER-FLAG              PIC 9(1).
002900           88 MB4500-ALREADY-OWNS      VALUE 1.
003000        10 MB4500-DOWN-PMT-PRESENT        PIC 9(1).
003100           88 MB4500-DOWN-PMT-SUPPLIED VALUE 1.
003200        10 MB4500-HAS-INSURANCE-FLAG      PIC 9(1).
003300           88 MB4500-HAS-INSURANCE     VALUE 1.
003400        10 MB4500-SALARY-IN-BANK-FLAG     PIC 9(1).
003500           88 MB4500-SALARY-IN-BANK    VALUE 1.
003600        10 MB4500-CASA-VERDE-FLAG         PIC 9(1).
003700           88 MB4500-IS-CASA-VERDE     VALUE 1.
003800     05 MB4500-SWITCH-GROUP-X REDEFINES MB4500-SWITCH-GROUP
003900                                         PIC X(5).
004000     05 MB4500-DOWN-PAYMENT               PIC S9(11)V9(2) COMP-3.
004100     05 MB4500-RATE-FIELDS.
004200        10 MB4500-INTEREST-RATE-TYPE      PIC X(8).
004300           88 MB4500-RATE-VARIABLE     VALUE 'VARIABLE'.
004400           88 MB4500-RATE-MIXED        VALUE 'MIXED   '.
004500        10 MB4500-INTEREST-RATE-VALUE     PIC S9(3)V9(4) COMP-3.
004600        10 MB4500-MIXED-FIXED-PERIOD      PIC 9(2).
004700     05 MB4500-INSTALLMENT-TYPE           PIC X(22).
004800        88 MB4500-DECREASING   VALUE 'DECREASING_INSTALLMENTS'.
004900        88 MB4500-EQUAL        VALUE 'EQUAL_INSTALLMENTS    '.
005000* SPECIAL-OFFER-REQUIREMENTS GROUP PRESENCE FLAG - SET BY THE
005100* EXTRACT WHEN THE SALARY-IN-BANK/CASA-VERDE PAIR ABOVE WAS
005200* ACTUALLY SUPPLIED ON THE QUOTE REQUEST.  CHECKED BY
005300* 2000-VALIDATE-REQUEST.                                RH0602
005400     05 MB4500-SPECIAL-OFFER-PRESENT     PIC 9(1).
005500        88 MB4500-SPECIAL-OFFER-SUPPLIED VALUE 1.
005600     05 FILLER                            PIC X(13).
