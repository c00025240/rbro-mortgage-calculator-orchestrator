000100*===============================================================
000200*  CALCMB3500 - MORTGAGE QUOTATION CALCULATION ENGINE
000300*===============================================================
000400*  ONE PASS OVER REQUEST-FILE, ONE QUOTE CALCULATED PER RECORD,
000500*  ONE ROW WRITTEN TO RESPONSE-FILE AND TENOR+1 ROWS WRITTEN TO
000600*  REPAYMENT-PLAN-FILE PER GOOD REQUEST.  BAD REQUESTS GO TO
000700*  ERROR-FILE AND ARE SKIPPED - NO PARTIAL OUTPUT.
000800*
000900*  THIS IS THE LOAN-QUOTE DESK'S OWN RUN, NOT A SERVICING-SIDE
001000*  JOB - IT DOES NOT POST TO ANY ACCOUNT, IT ONLY PRICES A QUOTE.
001100*===============================================================
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    CALCMB3500.
001400 AUTHOR.        R HUANG.
001500 INSTALLATION.  CONSUMER LOAN SYSTEMS.
001600 DATE-WRITTEN.  04/11/1988.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENTIAL - CONSUMER LOAN SYSTEMS ONLY.
001900*
002000*---------------------------------------------------------------
002100* C H A N G E   L O G
002200*---------------------------------------------------------------
002300*  04/11/1988  RH   ORIGINAL.  SINGLE-PRODUCT QUOTE RUN, VARIABLE RH8804  
002400*                   RATE ONLY, NO DISCOUNT TABLE.
002500*  09/02/1988  RH   ADDED CONSTRUCTIE PRODUCT AND LTV LOOKUP.     RH8809  
002600*  02/14/1989  JMS  ADDED MIXED FIXED/VARIABLE RATE HANDLING.     JMS8902 
002700*  11/30/1989  RH   ADDED DISCOUNT-FILE AND RATE-DISCOUNT LOGIC.  RH8911  
002800*  07/05/1990  DLK  ADDED CREDITVENIT PRODUCT, BOTH BRANCHES.     DLK9007 
002900*  01/22/1991  JMS  ADDED FLEXIINTEGRAL PRODUCT.                  JMS9101 
003000*  06/18/1991  RH   ADDED NEWTON-RAPHSON DAE SOLVE, REQ Q1-0044.  RH9106  
003100*  03/09/1992  DLK  FIXED PPMT SIGN REVERSAL ON MIXED-RATE LOANS. DLK9203 
003200*  10/27/1992  JMS  ADDED BUILDING-INSURANCE FX RECALC FOR EUR.   JMS9210 
003300*  05/14/1993  RH   ADDED REPAYMENT-PLAN-FILE DETAIL OUTPUT.      RH9305  
003400*  12/01/1993  DLK  ADDED ERROR-FILE, REQ C3-0091.                DLK9312 
003500*  08/19/1994  JMS  TIGHTENED VALIDATION PER AUDIT FINDING 94-17. JMS9408 
003600*  04/03/1995  RH   ADDED DOWN-PAYMENT DISCOUNT ELIGIBILITY CHECK.RH9504  
003700*  11/11/1996  DLK  ADDED GREEN-HOUSE (CASA VERDE) DISCOUNT.      DLK9611 
003800*  06/25/1997  JMS  ADDED SALARY-IN-BANK DISCOUNT.                JMS9706 
003900*  02/09/1998  RH   PERFORMANCE - TABLES NOW SEARCH ALL, NOT      RH9802  
004000*                   SEQUENTIAL SCAN.  RUN TIME CUT IN HALF.
004100*  09/30/1998  DLK  Y2K - REPLACED 2-DIGIT YEAR COMPARES ON THE   DLK9809 
004200*                   RATE-TABLE YEAR BUCKET WITH 4-DIGIT LOGIC.
004300*  01/15/1999  DLK  Y2K - FOLLOW-UP, RATE-FILE YEAR FIELD CHECKED DLK9901 
004400*                   CLEAN BY QA, NO FURTHER CHANGE REQUIRED.
004500*  07/22/1999  JMS  Y2K CERTIFICATION SIGN-OFF FOR THIS PROGRAM.  JMS9907 
004600*  03/14/2000  RH   ADDED NO-DOC-AMOUNT CALC FOR CONSTRUCTIE.     RH0003  
004700*  11/02/2001  DLK  ADDED MIN-GUARANTEE-AMOUNT RESPONSE FIELDS.   DLK0111 
004800*  05/19/2003  JMS  FIXED FEE-PER-MONTH - INSURANCE WAS ADDING ON JMS0305 
004900*                   MONTH 1 AS WELL AS EVERY 12TH MONTH. C3-0140.
005000*  08/08/2005  RH   ADDED CREDITVENIT NO-AMOUNT (MAX-LOAN) BRANCH.RH0508  
005100*  02/27/2008  DLK  RATE-DISCOUNT ORDER CLARIFIED PER AUDIT -     DLK0802 
005200*                   CLIENT, GREEN-HOUSE, INSURANCE, THEN AVANS.
005300*  10/10/2010  JMS  ADDED TOTAL-DISCOUNT-AMOUNT LIFE-OF-LOAN CALC.JMS1010 
005400*---------------------------------------------------------------
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS W-NUMERIC-CLASS IS '0' THRU '9'.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT REQUEST-FILE      ASSIGN TO REQFILE
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WS-REQ-STATUS.
006600     SELECT LOAN-PRODUCT-FILE ASSIGN TO PRODFILE
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WS-LP-STATUS.
006900     SELECT LOAN-PARAMETERS-FILE ASSIGN TO PARMFILE
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS WS-PM-STATUS.
007200     SELECT LOAN-INTEREST-RATE-FILE ASSIGN TO RATEFILE
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS WS-IR-STATUS.
007500     SELECT DISCOUNT-FILE     ASSIGN TO DISCFILE
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS WS-DS-STATUS.
007800     SELECT DISTRICT-FILE     ASSIGN TO DISTFILE
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS WS-DT-STATUS.
008100     SELECT LTV-FILE          ASSIGN TO LTVFILE
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS WS-LV-STATUS.
008400     SELECT EXCHANGE-RATE-FILE ASSIGN TO FXFILE
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS WS-FX-STATUS.
008700     SELECT RESPONSE-FILE     ASSIGN TO RESPFILE
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS WS-RESP-STATUS.
009000     SELECT REPAYMENT-PLAN-FILE ASSIGN TO PLANFILE
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS WS-PLAN-STATUS.
009300     SELECT ERROR-FILE        ASSIGN TO ERRFILE
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS WS-ERR-STATUS.
009600*
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  REQUEST-FILE
010100     LABEL RECORDS ARE STANDARD.
010200     COPY 'mb4500.cbl'.
010300*
010400 FD  LOAN-PRODUCT-FILE
010500     LABEL RECORDS ARE STANDARD.
010600     COPY 'mbprod.dd.cbl'.
010700*
010800 FD  LOAN-PARAMETERS-FILE
010900     LABEL RECORDS ARE STANDARD.
011000     COPY 'mbparm.dd.cbl'.
011100*
011200 FD  LOAN-INTEREST-RATE-FILE
011300     LABEL RECORDS ARE STANDARD.
011400     COPY 'mbrate.dd.cbl'.
011500*
011600 FD  DISCOUNT-FILE
011700     LABEL RECORDS ARE STANDARD.
011800     COPY 'mbdisc.dd.cbl'.
011900*
012000 FD  DISTRICT-FILE
012100     LABEL RECORDS ARE STANDARD.
012200     COPY 'mbdist.dd.cbl'.
012300*
012400 FD  LTV-FILE
012500     LABEL RECORDS ARE STANDARD.
012600     COPY 'mbltv.dd.cbl'.
012700*
012800 FD  EXCHANGE-RATE-FILE
012900     LABEL RECORDS ARE STANDARD.
013000     COPY 'mbfx.dd.cbl'.
013100*
013200 FD  RESPONSE-FILE
013300     LABEL RECORDS ARE STANDARD.
013400     COPY 'mbresp.dd.cbl'.
013500*
013600 FD  REPAYMENT-PLAN-FILE
013700     LABEL RECORDS ARE STANDARD.
013800     COPY 'mbplan.dd.cbl'.
013900*
014000 FD  ERROR-FILE
014100     LABEL RECORDS ARE STANDARD.
014200     COPY 'mberr.dd.cbl'.
014300*
014400 WORKING-STORAGE SECTION.
014500*
014600*---------------------------------------------------------------
014700* FILE STATUS BYTES AND RUN SWITCHES
014800*---------------------------------------------------------------
014900 01  WS-FILE-STATUSES.
015000     05  WS-REQ-STATUS       PIC X(2)  VALUE '00'.
015100     05  WS-LP-STATUS        PIC X(2)  VALUE '00'.
015200     05  WS-PM-STATUS        PIC X(2)  VALUE '00'.
015300     05  WS-IR-STATUS        PIC X(2)  VALUE '00'.
015400     05  WS-DS-STATUS        PIC X(2)  VALUE '00'.
015500     05  WS-DT-STATUS        PIC X(2)  VALUE '00'.
015600     05  WS-LV-STATUS        PIC X(2)  VALUE '00'.
015700     05  WS-FX-STATUS        PIC X(2)  VALUE '00'.
015800     05  WS-RESP-STATUS      PIC X(2)  VALUE '00'.
015900     05  WS-PLAN-STATUS      PIC X(2)  VALUE '00'.
016000     05  WS-ERR-STATUS       PIC X(2)  VALUE '00'.
016100*
016200 01  WS-SWITCHES.
016300     05  WS-REQ-EOF-SW       PIC 9(1)  COMP  VALUE 0.
016400         88  WS-REQ-EOF             VALUE 1.
016500     05  WS-LOAD-EOF-SW      PIC 9(1)  COMP  VALUE 0.
016600         88  WS-LOAD-EOF            VALUE 1.
016700     05  WS-REJECT-SW        PIC 9(1)  COMP  VALUE 0.
016800         88  WS-REQUEST-REJECTED    VALUE 1.
016900     05  WS-ABEND-SW         PIC 9(1)  COMP  VALUE 0.
017000         88  WS-HARD-ABEND          VALUE 1.
017100     05  WS-FOUND-SW         PIC 9(1)  COMP  VALUE 0.
017200         88  WS-ROW-FOUND           VALUE 1.
017300     05  WS-REASON-CODE      PIC X(4)  VALUE SPACES.
017400     05  WS-REASON-TEXT      PIC X(60) VALUE SPACES.
017500*
017600 01  WS-COUNTERS.
017700     05  WS-REQ-SEQ-NO       PIC 9(7)  COMP  VALUE 0.
017800     05  WS-REQ-READ-CTR     PIC 9(7)  COMP  VALUE 0.
017900     05  WS-REQ-WRITE-CTR    PIC 9(7)  COMP  VALUE 0.
018000     05  WS-REQ-REJECT-CTR   PIC 9(7)  COMP  VALUE 0.
018100*
018200* SCRATCH SUBSCRIPTS/COUNTERS - STANDALONE 77-LEVELS, SAME SHOP
018300* HABIT AS OUR OTHER CONSUMER LOAN SYSTEMS BATCH RUNS.     RH0602
018400 77  WS-MONTH-SUB        PIC S9(4) COMP  VALUE 0.
018500 77  WS-IRR-ITER-CTR     PIC S9(4) COMP  VALUE 0.
018600 77  WS-ANNIV-WHOLE      PIC S9(4) COMP  VALUE 0.
018700 77  WS-ANNIV-REM        PIC S9(4) COMP  VALUE 0.
018800*
018900*---------------------------------------------------------------
019000* REFERENCE-DATA TABLES - LOADED ONCE BY 2100-LOAD-REFERENCE-
019100* TABLES, SEARCHED ALL OR SEARCHED-AND-REFINED PER REQUEST.
019200* FILES ARE DELIVERED PRE-SORTED ASCENDING ON THE KEY SHOWN.
019300*---------------------------------------------------------------
019400 01  LOAN-PRODUCT-TABLE.
019500     05  LPT-COUNT           PIC S9(4) COMP  VALUE 0.
019600     05  LPT-ENTRY OCCURS 50 TIMES
019700             ASCENDING KEY IS LPT-PRODUCT-CODE
019800             INDEXED BY LPT-IDX.
019900         10  LPT-LOAN-ID         PIC 9(9).
020000         10  LPT-PRODUCT-CODE    PIC X(20).
020100         10  LPT-LABEL-LOAN      PIC X(60).
020200*
020300 01  LOAN-PARM-TABLE.
020400     05  PMT-COUNT           PIC S9(4) COMP  VALUE 0.
020500     05  PMT-ENTRY OCCURS 200 TIMES
020600             ASCENDING KEY IS PMT-LOAN-ID
020700             INDEXED BY PMT-IDX.
020800         10  PMT-LOAN-ID          PIC 9(9).
020900         10  PMT-CURRENCY         PIC X(3).
021000         10  PMT-OUR-CLIENT-FLAG  PIC 9(1).
021100         10  PMT-RATE-TYPE-LABEL  PIC X(20).
021200         10  PMT-IS-DIGITAL       PIC X(1).
021300         10  PMT-ANALYSIS-COMM    PIC S9(9)V99   COMP-3.
021400         10  PMT-PYMT-ORDER-COMM  PIC S9(9)V99   COMP-3.
021500         10  PMT-MTH-ACCT-COMM    PIC S9(9)V99   COMP-3.
021600         10  PMT-COMPULS-INS-RATE PIC S9(3)V9(4) COMP-3.
021700         10  PMT-POST-GRANT-COMM  PIC S9(9)V99   COMP-3.
021800         10  PMT-ASSESSMENT-FEE   PIC S9(9)V99   COMP-3.
021900         10  PMT-BLDG-PAD-INS-EUR PIC S9(9)V99   COMP-3.
022000         10  PMT-LIFE-INS-RATE    PIC S9(3)V9(6) COMP-3.
022100         10  PMT-IRCC             PIC S9(3)V9(4) COMP-3.
022200*
022300 01  LOAN-RATE-TABLE.
022400     05  IRT-COUNT           PIC S9(4) COMP  VALUE 0.
022500     05  IRT-ENTRY OCCURS 300 TIMES
022600             ASCENDING KEY IS IRT-LOAN-ID
022700             INDEXED BY IRT-IDX.
022800         10  IRT-LOAN-ID          PIC 9(9).
022900         10  IRT-RATE-TYPE-LABEL  PIC X(20).
023000         10  IRT-YEAR             PIC 9(2).
023100         10  IRT-INTEREST-RATE    PIC S9(3)V9(4) COMP-3.
023200         10  IRT-MARGIN           PIC S9(3)V9(4) COMP-3.
023300*
023400 01  DISCOUNT-TABLE.
023500     05  DST-COUNT           PIC S9(4) COMP  VALUE 0.
023600     05  DST-ENTRY OCCURS 100 TIMES
023700             ASCENDING KEY IS DST-LOAN-ID
023800             INDEXED BY DST-IDX.
023900         10  DST-LOAN-ID          PIC 9(9).
024000         10  DST-DISCOUNT-NAME    PIC X(20).
024100         10  DST-DISCOUNT-VALUE   PIC S9(3)V9(4) COMP-3.
024200*
024300 01  DISTRICT-TABLE.
024400     05  DTT-COUNT           PIC S9(4) COMP  VALUE 0.
024500     05  DTT-ENTRY OCCURS 2000 TIMES
024600             ASCENDING KEY IS DTT-CITY
024700             INDEXED BY DTT-IDX.
024800         10  DTT-CITY             PIC X(60).
024900         10  DTT-COUNTY           PIC X(60).
025000         10  DTT-ZONE             PIC 9(3).
025100*
025200 01  LTV-TABLE-ENTRIES.
025300     05  LVT-COUNT           PIC S9(4) COMP  VALUE 0.
025400     05  LVT-ENTRY OCCURS 500 TIMES
025500             ASCENDING KEY IS LVT-ZONE-OWNER-KEY
025600             INDEXED BY LVT-IDX.
025700         10  LVT-ZONE-OWNER-GROUP.
025800             15  LVT-ZONE             PIC 9(3).
025900             15  LVT-OWNER-FLAG       PIC 9(1).
026000         10  LVT-ZONE-OWNER-KEY REDEFINES LVT-ZONE-OWNER-GROUP
026100                                      PIC X(4).
026200         10  LVT-LOAN-ID              PIC 9(9).
026300         10  LVT-MIN-AMOUNT           PIC S9(11)V99 COMP-3.
026400         10  LVT-MAX-AMOUNT           PIC S9(11)V99 COMP-3.
026500         10  LVT-LTV-PERCENT          PIC 9(3).
026600*
026700 01  FX-RATE-TABLE.
026800     05  FXT-COUNT           PIC S9(4) COMP  VALUE 0.
026900     05  FXT-ENTRY OCCURS 20 TIMES
027000             ASCENDING KEY IS FXT-CURRENCY-PAIR
027100             INDEXED BY FXT-IDX.
027200         10  FXT-CURRENCY-PAIR    PIC X(6).
027300         10  FXT-REFERENCE-RATE   PIC S9(3)V9(6) COMP-3.
027400*
027500*---------------------------------------------------------------
027600* PER-REQUEST WORKING FIELDS - RESOLVED REFERENCE DATA
027700*---------------------------------------------------------------
027800 01  WS-RESOLVED-DATA.
027900     05  WS-LOAN-ID              PIC 9(9)        VALUE 0.
028000     05  WS-LOAN-ID-X REDEFINES WS-LOAN-ID
028100                                 PIC X(9).
028200     05  WS-ZONE                 PIC 9(3)        VALUE 0.
028300     05  WS-LTV-PERCENT          PIC 9(3)        VALUE 0.
028400     05  WS-LTV-PERCENT-X REDEFINES WS-LTV-PERCENT
028500                                 PIC X(3).
028600     05  WS-LTV-LOOKUP-AMT       PIC S9(11)V99   COMP-3 VALUE 0.
028700     05  WS-RATE-TYPE-LABEL      PIC X(20)       VALUE SPACES.
028800     05  WS-ANALYSIS-COMM        PIC S9(9)V99    COMP-3 VALUE 0.
028900     05  WS-PYMT-ORDER-COMM      PIC S9(9)V99    COMP-3 VALUE 0.
029000     05  WS-MTH-ACCT-COMM        PIC S9(9)V99    COMP-3 VALUE 0.
029100     05  WS-COMPULS-INS-RATE     PIC S9(3)V9(4)  COMP-3 VALUE 0.
029200     05  WS-POST-GRANT-COMM      PIC S9(9)V99    COMP-3 VALUE 0.
029300     05  WS-ASSESSMENT-FEE       PIC S9(9)V99    COMP-3 VALUE 0.
029400     05  WS-BLDG-PAD-INS-EUR     PIC S9(9)V99    COMP-3 VALUE 0.
029500     05  WS-LIFE-INS-RATE        PIC S9(3)V9(6)  COMP-3 VALUE 0.
029600     05  WS-IRCC                 PIC S9(3)V9(4)  COMP-3 VALUE 0.
029700     05  WS-BLDG-INS-PREMIUM     PIC S9(9)V99    COMP-3 VALUE 0.
029800     05  WS-BLDG-VALUE-LTV       PIC S9(11)V99   COMP-3 VALUE 0.
029900     05  WS-FX-REFERENCE-RATE    PIC S9(3)V9(6)  COMP-3 VALUE 0.
030000*
030100 01  WS-RATE-FIELDS.
030200     05  WS-FIXED-RATE           PIC S9(3)V9(4)  COMP-3 VALUE 0.
030300     05  WS-FIXED-MARGIN         PIC S9(3)V9(4)  COMP-3 VALUE 0.
030400     05  WS-VARIABLE-RATE        PIC S9(3)V9(4)  COMP-3 VALUE 0.
030500     05  WS-VARIABLE-MARGIN      PIC S9(3)V9(4)  COMP-3 VALUE 0.
030600     05  WS-YEARS-FIXED-MONTHS   PIC S9(4)       COMP   VALUE 0.
030700*
030800 01  WS-DISCOUNT-VALUES.
030900     05  WS-DISC-CLIENT          PIC S9(3)V9(4)  COMP-3 VALUE 0.
031000     05  WS-DISC-GREENHOUSE      PIC S9(3)V9(4)  COMP-3 VALUE 0.
031100     05  WS-DISC-INSURANCE       PIC S9(3)V9(4)  COMP-3 VALUE 0.
031200     05  WS-DISC-AVANS           PIC S9(3)V9(4)  COMP-3 VALUE 0.
031300     05  WS-DISCOUNT-UNDER-TEST  PIC S9(3)V9(4)  COMP-3 VALUE 0.
031400     05  WS-AVANS-APPLIED-SW     PIC 9(1) COMP          VALUE 0.
031500         88  WS-AVANS-APPLIED          VALUE 1.
031600*
031700*---------------------------------------------------------------
031800* PER-REQUEST WORKING FIELDS - AMOUNTS AND TENOR
031900*---------------------------------------------------------------
032000 01  WS-LOAN-FIELDS.
032100     05  WS-TENOR-YEARS          PIC 9(3)        VALUE 0.
032200     05  WS-TENOR-MONTHS         PIC S9(4) COMP         VALUE 0.
032300     05  WS-MAX-PERIOD-ALLOWED   PIC S9(4) COMP         VALUE 0.
032400     05  WS-CREDIT-VALUE         PIC S9(11)V99   COMP-3 VALUE 0.
032500     05  WS-WORKING-LOAN-AMT     PIC S9(11)V99   COMP-3 VALUE 0.
032600     05  WS-NET-LOAN-AMT         PIC S9(11)V99   COMP-3 VALUE 0.
032700     05  WS-MAX-AMOUNT           PIC S9(11)V99   COMP-3 VALUE 0.
032800     05  WS-HOUSE-PRICE-BASE     PIC S9(11)V99   COMP-3 VALUE 0.
032900     05  WS-DOWN-PAYMENT         PIC S9(11)V99   COMP-3 VALUE 0.
033000     05  WS-NO-DOC-AMOUNT        PIC S9(11)V99   COMP-3 VALUE 0.
033100     05  WS-GUARANTEE-ACTUAL     PIC S9(11)V99   COMP-3 VALUE 0.
033200     05  WS-GUARANTEE-80-REF     PIC S9(11)V99   COMP-3 VALUE 0.
033300     05  WS-GUARANTEE-BASIS-AMT  PIC S9(11)V99   COMP-3 VALUE 0.
033400     05  WS-GUARANTEE-RESULT     PIC S9(11)V99   COMP-3 VALUE 0.
033500     05  WS-GUARANTEE-LTV-SAVE   PIC 9(3)               VALUE 0.
033600     05  WS-MIN-GUARANTEE-AMT    PIC S9(11)V99   COMP-3 VALUE 0.
033700     05  WS-AVAILABLE-RATE       PIC S9(9)V9(6)  COMP-3 VALUE 0.
033800*
033900*---------------------------------------------------------------
034000* AMORTIZATION SCHEDULE TABLE - MONTH 0 THRU 360
034100*---------------------------------------------------------------
034200 01  PLAN-ENTRY-TABLE.
034300     05  PET-ENTRY OCCURS 361 TIMES INDEXED BY PET-IDX.
034400         10  PET-MONTH               PIC 9(3).
034500         10  PET-PRINCIPAL            PIC S9(11)V99 COMP-3.
034600         10  PET-INTEREST             PIC S9(11)V99 COMP-3.
034700         10  PET-FEE                  PIC S9(11)V99 COMP-3.
034800         10  PET-INSTALLMENT          PIC S9(11)V99 COMP-3.
034900         10  PET-TOTAL-PAYMENT        PIC S9(11)V99 COMP-3.
035000         10  PET-BALANCE              PIC S9(11)V99 COMP-3.
035100*
035200 01  WS-SCHEDULE-STATE.
035300     05  WS-PREV-BALANCE         PIC S9(11)V99   COMP-3 VALUE 0.
035400     05  WS-REF-BALANCE          PIC S9(11)V99   COMP-3 VALUE 0.
035500     05  WS-REF-BALANCE-SET-SW   PIC 9(1) COMP          VALUE 0.
035600         88  WS-REF-BALANCE-SET        VALUE 1.
035700*
035800*---------------------------------------------------------------
035900* GENERAL-PURPOSE COMPUTE SCRATCH - PMT/PPMT/IPMT, IRR, ROUNDING
036000*---------------------------------------------------------------
036100 01  WS-FINANCIAL-SCRATCH.
036200     05  WS-PER                  PIC S9(4)       COMP   VALUE 0.
036300     05  WS-NPER                 PIC S9(4)       COMP   VALUE 0.
036400     05  WS-ANNUAL-RATE          PIC S9(3)V9(4)  COMP-3 VALUE 0.
036500     05  WS-PV-AMOUNT             PIC S9(11)V99   COMP-3 VALUE 0.
036600     05  WS-MONTHLY-RATE         PIC S9(3)V9(10) COMP-3 VALUE 0.
036700     05  WS-RATE-DIVIDE-RAW      PIC S9(3)V9(12) COMP-3 VALUE 0.
036800     05  WS-RATE-PLUS-ONE-N      PIC S9(5)V9(10) COMP-3 VALUE 0.
036900     05  WS-PMT-RESULT           PIC S9(11)V9(6) COMP-3 VALUE 0.
037000     05  WS-IPMT-RESULT          PIC S9(11)V9(6) COMP-3 VALUE 0.
037100     05  WS-PPMT-RESULT          PIC S9(11)V9(6) COMP-3 VALUE 0.
037200*
037300 01  WS-ROUNDING-SCRATCH.
037400     05  WS-RND-IN               PIC S9(11)V9(6) COMP-3 VALUE 0.
037500     05  WS-RND-OUT              PIC S9(11)V99   COMP-3 VALUE 0.
037600     05  WS-RND-CENTS            PIC S9(13)V9(4) COMP-3 VALUE 0.
037700     05  WS-RND-CENTS-TRUNC      PIC S9(13)      COMP-3 VALUE 0.
037800     05  WS-RND-CENTS-FRAC       PIC S9(9)V9(4)  COMP-3 VALUE 0.
037900*
038000*---------------------------------------------------------------
038100* CASH-FLOW SERIES AND IRR SOLVE SCRATCH
038200*---------------------------------------------------------------
038300 01  WS-CASHFLOW-TABLE.
038400     05  WS-CASHFLOW-ENTRY OCCURS 361 TIMES
038500             PIC S9(11)V99 COMP-3.
038600*
038700 01  WS-IRR-SCRATCH.
038800     05  WS-IRR-GUESS            PIC S9(3)V9(7)  COMP-3 VALUE 0.
038900     05  WS-IRR-STEP             PIC S9(3)V9(7)  COMP-3 VALUE 0.
039000     05  WS-IRR-NPV              PIC S9(15)V9(7) COMP-3 VALUE 0.
039100     05  WS-IRR-NPV-PRIME        PIC S9(15)V9(7) COMP-3 VALUE 0.
039200     05  WS-IRR-DELTA            PIC S9(15)V9(7) COMP-3 VALUE 0.
039300     05  WS-IRR-DENOM            PIC S9(15)V9(10) COMP-3 VALUE 0.
039400     05  WS-IRR-FOUND-SW         PIC 9(1) COMP          VALUE 0.
039500         88  WS-IRR-CONVERGED          VALUE 1.
039600     05  WS-IRR-RESULT           PIC S9(3)V9(7)  COMP-3 VALUE 0.
039700     05  WS-DAE-RESULT           PIC S9(3)V99    COMP-3 VALUE 0.
039800*
039900*---------------------------------------------------------------
040000* RESPONSE-SIDE DISCOUNT-IMPACT SCRATCH
040100*---------------------------------------------------------------
040200 01  WS-DISCOUNT-IMPACT.
040300     05  WS-BASE-PAYMENT-1       PIC S9(11)V99   COMP-3 VALUE 0.
040400     05  WS-DISC-PAYMENT-1       PIC S9(11)V99   COMP-3 VALUE 0.
040500     05  WS-DISC-AMT-SALARY      PIC S9(9)V99    COMP-3 VALUE 0.
040600     05  WS-DISC-AMT-CASAVERDE   PIC S9(9)V99    COMP-3 VALUE 0.
040700     05  WS-DISC-AMT-INSURANCE   PIC S9(9)V99    COMP-3 VALUE 0.
040800     05  WS-DISC-AMT-DOWNPMT     PIC S9(9)V99    COMP-3 VALUE 0.
040900     05  WS-TOTAL-DISC-INSTL     PIC S9(9)V99    COMP-3 VALUE 0.
041000     05  WS-TOTAL-DISC-AMOUNT    PIC S9(11)V99   COMP-3 VALUE 0.
041100*
041200* MIXED-PRODUCT VARIABLE-PERIOD SIDE OF THE SAME ACCOUNTING -
041300* SAME FOUR DISCOUNT POINTS, RECOMPUTED AGAINST THE POST-FIXED
041400* VARIABLE RATE INSTEAD OF THE FIXED RATE.  BOTH SIDES ARE
041500* WEIGHTED TOGETHER IN 8000 BELOW.                        RH0602
041600     05  WS-BASE-PAYMENT-VAR     PIC S9(11)V99   COMP-3 VALUE 0.
041700     05  WS-DISC-PAYMENT-VAR     PIC S9(11)V99   COMP-3 VALUE 0.
041800     05  WS-DISC-AMT-SALARY-VAR    PIC S9(9)V99  COMP-3 VALUE 0.
041900     05  WS-DISC-AMT-CASAVERDE-VAR PIC S9(9)V99  COMP-3 VALUE 0.
042000     05  WS-DISC-AMT-INSUR-VAR     PIC S9(9)V99  COMP-3 VALUE 0.
042100     05  WS-DISC-AMT-DOWNPMT-VAR   PIC S9(9)V99  COMP-3 VALUE 0.
042200     05  WS-TOTAL-DISC-INSTL-VAR PIC S9(9)V99    COMP-3 VALUE 0.
042300     05  WS-VARIABLE-PERIOD-MTHS PIC S9(4)       COMP   VALUE 0.
042400*
042500* SCRATCH FOR 8100/8150'S MONTH-1 RECOMPUTE AT THE DISCOUNTED
042600* RATE - INTEREST AND PRINCIPAL ARE RECOMPUTED HERE, NOT IN THE
042700* PET TABLE, SO THE REAL PLAN BUILT BY 6000 IS LEFT ALONE.  RH0603
042800     05  WS-DISC-TEST-RATE       PIC S9(3)V9(4)  COMP-3 VALUE 0.
042900     05  WS-DISC-INT-AMT         PIC S9(9)V99    COMP-3 VALUE 0.
043000     05  WS-DISC-PRIN-AMT        PIC S9(9)V99    COMP-3 VALUE 0.
043100*
043200*---------------------------------------------------------------
043300* FINAL-RESPONSE SCRATCH
043400*---------------------------------------------------------------
043500 01  WS-RESPONSE-SCRATCH.
043600     05  WS-MTH-INSTL-FIXED      PIC S9(11)V99   COMP-3 VALUE 0.
043700     05  WS-MTH-INSTL-VARIABLE   PIC S9(11)V99   COMP-3 VALUE 0.
043800     05  WS-TOTAL-PAYMENT-LIFE   PIC S9(11)      COMP-3 VALUE 0.
043900     05  WS-MONTHLY-LIFE-INS     PIC S9(11)V99   COMP-3 VALUE 0.
044000     05  WS-FIRST-CASHFLOW       PIC S9(11)V99   COMP-3 VALUE 0.
044100*
044200*===============================================================
044300 PROCEDURE DIVISION.
044400*===============================================================
044500*
044600 1000-MAIN-LINE.
044700     DISPLAY SPACES UPON CRT.
044800     DISPLAY '* * * B E G I N   C A L C M B 3 5 0 0 . C B L'
044900         UPON CRT.
045000     OPEN INPUT  REQUEST-FILE
045100                 LOAN-PRODUCT-FILE
045200                 LOAN-PARAMETERS-FILE
045300                 LOAN-INTEREST-RATE-FILE
045400                 DISCOUNT-FILE
045500                 DISTRICT-FILE
045600                 LTV-FILE
045700                 EXCHANGE-RATE-FILE.
045800     OPEN OUTPUT RESPONSE-FILE
045900                 REPAYMENT-PLAN-FILE
046000                 ERROR-FILE.
046100     PERFORM 2100-LOAD-REFERENCE-TABLES.
046200     PERFORM 1200-READ-REQUEST.
046300     PERFORM 1100-PROCESS-ONE-REQUEST THRU 1100-PROCESS-EXIT
046400         UNTIL WS-REQ-EOF.
046500     DISPLAY 'REQUESTS READ      ' WS-REQ-READ-CTR UPON CRT.
046600     DISPLAY 'RESPONSES WRITTEN  ' WS-REQ-WRITE-CTR UPON CRT.
046700     DISPLAY 'REQUESTS REJECTED  ' WS-REQ-REJECT-CTR UPON CRT.
046800     CLOSE REQUEST-FILE LOAN-PRODUCT-FILE LOAN-PARAMETERS-FILE
046900           LOAN-INTEREST-RATE-FILE DISCOUNT-FILE DISTRICT-FILE
047000           LTV-FILE EXCHANGE-RATE-FILE RESPONSE-FILE
047100           REPAYMENT-PLAN-FILE ERROR-FILE.
047200     STOP RUN.
047300*
047400 1100-PROCESS-ONE-REQUEST.
047500     ADD 1 TO WS-REQ-SEQ-NO.
047600     MOVE 0 TO WS-REJECT-SW.
047700     MOVE SPACES TO WS-REASON-CODE WS-REASON-TEXT.
047800     PERFORM 2000-VALIDATE-REQUEST THRU 2000-VALIDATE-EXIT.
047900     IF WS-REQUEST-REJECTED
048000         PERFORM 1300-WRITE-ERROR-RECORD
048100         GO TO 1100-READ-NEXT.
048200     PERFORM 3000-CAP-TENOR.
048300     PERFORM 2200-LOOKUP-PRODUCT.
048400     IF WS-REQUEST-REJECTED
048500         PERFORM 1300-WRITE-ERROR-RECORD
048600         GO TO 1100-READ-NEXT.
048700     MOVE MB4500-INTEREST-RATE-TYPE TO WS-RATE-TYPE-LABEL.
048800     PERFORM 2300-LOOKUP-DISTRICT.
048900     PERFORM 2500-LOOKUP-PARAMETERS.
049000     PERFORM 2600-LOOKUP-INTEREST-RATES.
049100     PERFORM 2700-LOOKUP-DISCOUNTS.
049200     MOVE 0 TO WS-AVANS-APPLIED-SW.
049300     PERFORM 5000-APPLY-RATE-DISCOUNTS.
049400     PERFORM 4000-SELECT-PRODUCT.
049500     IF WS-REQUEST-REJECTED
049600         PERFORM 1300-WRITE-ERROR-RECORD
049700         GO TO 1100-READ-NEXT.
049800     PERFORM 9000-ASSEMBLE-RESPONSE.
049900     PERFORM 1400-WRITE-RESPONSE-RECORD.
050000     PERFORM 1500-WRITE-PLAN-RECORDS.
050100     ADD 1 TO WS-REQ-WRITE-CTR.
050200 1100-READ-NEXT.
050300     PERFORM 1200-READ-REQUEST.
050400 1100-PROCESS-EXIT.
050500     EXIT.
050600*
050700 1200-READ-REQUEST.
050800     READ REQUEST-FILE
050900         AT END MOVE 1 TO WS-REQ-EOF-SW.
051000     IF NOT WS-REQ-EOF
051100         ADD 1 TO WS-REQ-READ-CTR.
051200*
051300 1300-WRITE-ERROR-RECORD.
051400     ADD 1 TO WS-REQ-REJECT-CTR.
051500     MOVE WS-REQ-SEQ-NO      TO ER-REQUEST-SEQ-NO.
051600     MOVE MB4500-PRODUCT-CODE TO ER-PRODUCT-CODE.
051700     MOVE WS-REASON-CODE     TO ER-REASON-CODE.
051800     MOVE WS-REASON-TEXT     TO ER-REASON-TEXT.
051900     WRITE CNP-ER-REC.
052000*
052100 1400-WRITE-RESPONSE-RECORD.
052200     WRITE MB-RESP-REC.
052300*
052400 1500-WRITE-PLAN-RECORDS.
052500     PERFORM 1510-WRITE-ONE-PLAN-ROW
052600         THRU 1510-WRITE-ONE-PLAN-ROW-EXIT
052700         VARYING PET-IDX FROM 1 BY 1
052800         UNTIL PET-IDX > WS-TENOR-MONTHS + 1.
052900*
053000 1510-WRITE-ONE-PLAN-ROW.
053100     MOVE WS-REQ-SEQ-NO                    TO
053200          pe-request-seq-no.
053300     MOVE PET-MONTH (PET-IDX)               TO pe-month.
053400     MOVE PET-PRINCIPAL (PET-IDX)           TO
053500          pe-reimbursed-capital-amt.
053600     MOVE PET-INTEREST (PET-IDX)            TO pe-interest-amt.
053700     MOVE PET-FEE (PET-IDX)                 TO pe-fee-amt.
053800     MOVE PET-INSTALLMENT (PET-IDX)         TO
053900          pe-installment-amt.
054000     MOVE PET-TOTAL-PAYMENT (PET-IDX)       TO
054100          pe-total-payment-amt.
054200     MOVE PET-BALANCE (PET-IDX)             TO
054300          pe-remaining-loan-amt.
054400     WRITE COBOL-LAYOUT.
054500 1510-WRITE-ONE-PLAN-ROW-EXIT.
054600     EXIT.
054700*
054800*===============================================================
054900* 2000 - VALIDATION
055000*===============================================================
055100 2000-VALIDATE-REQUEST.
055200     IF MB4500-PRODUCT-CODE = SPACES
055300         MOVE 'V001' TO WS-REASON-CODE
055400         MOVE 'PRODUCT CODE IS BLANK' TO WS-REASON-TEXT
055500         MOVE 1 TO WS-REJECT-SW
055600         GO TO 2000-VALIDATE-EXIT.
055700     IF MB4500-LOAN-AMT-PRESENT = 1
055800         IF MB4500-LOAN-AMOUNT = 0 OR MB4500-LOAN-AMT-CURRENCY
055900              = SPACES
056000             MOVE 'V002' TO WS-REASON-CODE
056100             MOVE 'LOAN AMOUNT PRESENT BUT EMPTY' TO
056200                  WS-REASON-TEXT
056300             MOVE 1 TO WS-REJECT-SW
056400             GO TO 2000-VALIDATE-EXIT.
056500     IF MB4500-AREA-CITY = SPACES OR MB4500-AREA-COUNTY = SPACES
056600         MOVE 'V003' TO WS-REASON-CODE
056700         MOVE 'AREA CITY OR COUNTY IS BLANK' TO WS-REASON-TEXT
056800         MOVE 1 TO WS-REJECT-SW
056900         GO TO 2000-VALIDATE-EXIT.
057000     IF MB4500-INCOME-CURRENT = 0 OR
057100        MB4500-INCOME-OTHER-INSTL = 0
057200         MOVE 'V004' TO WS-REASON-CODE
057300         MOVE 'INCOME FIELDS ABSENT' TO WS-REASON-TEXT
057400         MOVE 1 TO WS-REJECT-SW
057500         GO TO 2000-VALIDATE-EXIT.
057600     IF MB4500-AGE = 0
057700         MOVE 'V005' TO WS-REASON-CODE
057800         MOVE 'AGE IS ZERO' TO WS-REASON-TEXT
057900         MOVE 1 TO WS-REJECT-SW
058000         GO TO 2000-VALIDATE-EXIT.
058100     IF MB4500-INTEREST-RATE-TYPE = SPACES
058200         MOVE 'V006' TO WS-REASON-CODE
058300         MOVE 'INTEREST RATE TYPE ABSENT' TO WS-REASON-TEXT
058400         MOVE 1 TO WS-REJECT-SW
058500         GO TO 2000-VALIDATE-EXIT.
058600     IF MB4500-RATE-MIXED AND MB4500-MIXED-FIXED-PERIOD = 0
058700         MOVE 'V007' TO WS-REASON-CODE
058800         MOVE 'MIXED RATE WITH NO FIXED PERIOD' TO
058900              WS-REASON-TEXT
059000         MOVE 1 TO WS-REJECT-SW
059100         GO TO 2000-VALIDATE-EXIT.
059200     IF MB4500-INSTALLMENT-TYPE = SPACES
059300         MOVE 'V008' TO WS-REASON-CODE
059400         MOVE 'INSTALLMENT TYPE ABSENT' TO WS-REASON-TEXT
059500         MOVE 1 TO WS-REJECT-SW
059600         GO TO 2000-VALIDATE-EXIT.
059700     IF NOT MB4500-SPECIAL-OFFER-SUPPLIED
059800         MOVE 'V017' TO WS-REASON-CODE
059900         MOVE 'SPECIAL OFFER REQUIREMENTS ABSENT' TO
060000              WS-REASON-TEXT
060100         MOVE 1 TO WS-REJECT-SW.
060200 2000-VALIDATE-EXIT.
060300     EXIT.
060400*
060500*===============================================================
060600* 2100 - LOAD REFERENCE TABLES (ONCE, AT JOB START)
060700*===============================================================
060800 2100-LOAD-REFERENCE-TABLES.
060900     MOVE 0 TO LPT-COUNT PMT-COUNT IRT-COUNT DST-COUNT
061000                DTT-COUNT LVT-COUNT FXT-COUNT.
061100*
061200     MOVE 0 TO WS-LOAD-EOF-SW.
061300     PERFORM 2110-READ-LP UNTIL WS-LOAD-EOF.
061400     MOVE 0 TO WS-LOAD-EOF-SW.
061500     PERFORM 2120-READ-PM UNTIL WS-LOAD-EOF.
061600     MOVE 0 TO WS-LOAD-EOF-SW.
061700     PERFORM 2130-READ-IR UNTIL WS-LOAD-EOF.
061800     MOVE 0 TO WS-LOAD-EOF-SW.
061900     PERFORM 2140-READ-DS UNTIL WS-LOAD-EOF.
062000     MOVE 0 TO WS-LOAD-EOF-SW.
062100     PERFORM 2150-READ-DT UNTIL WS-LOAD-EOF.
062200     MOVE 0 TO WS-LOAD-EOF-SW.
062300     PERFORM 2160-READ-LV UNTIL WS-LOAD-EOF.
062400     MOVE 0 TO WS-LOAD-EOF-SW.
062500     PERFORM 2170-READ-FX UNTIL WS-LOAD-EOF.
062600*
062700 2110-READ-LP.
062800     READ LOAN-PRODUCT-FILE AT END MOVE 1 TO WS-LOAD-EOF-SW.
062900     IF NOT WS-LOAD-EOF
063000         ADD 1 TO LPT-COUNT
063100         MOVE LP-LOAN-ID      TO LPT-LOAN-ID (LPT-COUNT)
063200         MOVE LP-PRODUCT-CODE TO LPT-PRODUCT-CODE (LPT-COUNT)
063300         MOVE LP-LABEL-LOAN   TO LPT-LABEL-LOAN (LPT-COUNT).
063400*
063500 2120-READ-PM.
063600     READ LOAN-PARAMETERS-FILE AT END MOVE 1 TO WS-LOAD-EOF-SW.
063700     IF NOT WS-LOAD-EOF
063800         ADD 1 TO PMT-COUNT
063900         MOVE PM-LOAN-ID          TO PMT-LOAN-ID (PMT-COUNT)
064000         MOVE PM-CURRENCY         TO PMT-CURRENCY (PMT-COUNT)
064100         MOVE PM-OUR-CLIENT-FLAG  TO
064200              PMT-OUR-CLIENT-FLAG (PMT-COUNT)
064300         MOVE PM-RATE-TYPE-LABEL  TO
064400              PMT-RATE-TYPE-LABEL (PMT-COUNT)
064500         MOVE PM-IS-DIGITAL       TO
064600              PMT-IS-DIGITAL (PMT-COUNT)
064700         MOVE PM-ANALYSIS-COMM    TO
064800              PMT-ANALYSIS-COMM (PMT-COUNT)
064900         MOVE PM-PYMT-ORDER-COMM  TO
065000              PMT-PYMT-ORDER-COMM (PMT-COUNT)
065100         MOVE PM-MTH-CURR-ACCT-COMM TO
065200              PMT-MTH-ACCT-COMM (PMT-COUNT)
065300         MOVE PM-COMPULSORY-INS-RATE TO
065400              PMT-COMPULS-INS-RATE (PMT-COUNT)
065500         MOVE PM-POST-GRANT-COMM  TO
065600              PMT-POST-GRANT-COMM (PMT-COUNT)
065700         MOVE PM-ASSESSMENT-FEE   TO
065800              PMT-ASSESSMENT-FEE (PMT-COUNT)
065900         MOVE PM-BLDG-PAD-INS-EURO TO
066000              PMT-BLDG-PAD-INS-EUR (PMT-COUNT)
066100         MOVE PM-LIFE-INS-RATE    TO
066200              PMT-LIFE-INS-RATE (PMT-COUNT)
066300         MOVE PM-IRCC             TO PMT-IRCC (PMT-COUNT).
066400*
066500 2130-READ-IR.
066600     READ LOAN-INTEREST-RATE-FILE AT END MOVE 1 TO
066700          WS-LOAD-EOF-SW.
066800     IF NOT WS-LOAD-EOF
066900         ADD 1 TO IRT-COUNT
067000         MOVE IR-LOAN-ID         TO IRT-LOAN-ID (IRT-COUNT)
067100         MOVE IR-RATE-TYPE-LABEL TO
067200              IRT-RATE-TYPE-LABEL (IRT-COUNT)
067300         MOVE IR-YEAR            TO IRT-YEAR (IRT-COUNT)
067400         MOVE IR-INTEREST-RATE   TO
067500              IRT-INTEREST-RATE (IRT-COUNT)
067600         MOVE IR-MARGIN          TO IRT-MARGIN (IRT-COUNT).
067700*
067800 2140-READ-DS.
067900     READ DISCOUNT-FILE AT END MOVE 1 TO WS-LOAD-EOF-SW.
068000     IF NOT WS-LOAD-EOF
068100         ADD 1 TO DST-COUNT
068200         MOVE ds-loan-id        TO DST-LOAN-ID (DST-COUNT)
068300         MOVE ds-discount-name  TO
068400              DST-DISCOUNT-NAME (DST-COUNT)
068500         MOVE ds-discount-value TO
068600              DST-DISCOUNT-VALUE (DST-COUNT).
068700*
068800 2150-READ-DT.
068900     READ DISTRICT-FILE AT END MOVE 1 TO WS-LOAD-EOF-SW.
069000     IF NOT WS-LOAD-EOF
069100         ADD 1 TO DTT-COUNT
069200         MOVE DT-CITY    TO DTT-CITY (DTT-COUNT)
069300         MOVE DT-COUNTY  TO DTT-COUNTY (DTT-COUNT)
069400         MOVE DT-ZONE    TO DTT-ZONE (DTT-COUNT).
069500*
069600 2160-READ-LV.
069700     READ LTV-FILE AT END MOVE 1 TO WS-LOAD-EOF-SW.
069800     IF NOT WS-LOAD-EOF
069900         ADD 1 TO LVT-COUNT
070000         MOVE lv-zone-owner-key TO
070100              LVT-ZONE-OWNER-KEY (LVT-COUNT)
070200         MOVE lv-loan-id        TO LVT-LOAN-ID (LVT-COUNT)
070300         MOVE lv-min-amount     TO LVT-MIN-AMOUNT (LVT-COUNT)
070400         MOVE lv-max-amount     TO LVT-MAX-AMOUNT (LVT-COUNT)
070500         MOVE lv-ltv-percent    TO LVT-LTV-PERCENT (LVT-COUNT).
070600*
070700 2170-READ-FX.
070800     READ EXCHANGE-RATE-FILE AT END MOVE 1 TO WS-LOAD-EOF-SW.
070900     IF NOT WS-LOAD-EOF
071000         ADD 1 TO FXT-COUNT
071100         MOVE FX-CURRENCY-PAIR  TO FXT-CURRENCY-PAIR (FXT-COUNT)
071200         MOVE FX-REFERENCE-RATE TO
071300              FXT-REFERENCE-RATE (FXT-COUNT).
071400*
071500*===============================================================
071600* 2200 - LOOKUP LOAN-PRODUCT BY PRODUCT-CODE
071700*===============================================================
071800 2200-LOOKUP-PRODUCT.
071900     MOVE 0 TO WS-FOUND-SW.
072000     SEARCH ALL LPT-ENTRY
072100         WHEN LPT-PRODUCT-CODE (LPT-IDX) = MB4500-PRODUCT-CODE
072200             MOVE 1 TO WS-FOUND-SW
072300             MOVE LPT-LOAN-ID (LPT-IDX) TO WS-LOAN-ID.
072400     IF NOT WS-ROW-FOUND
072500         MOVE 'V009' TO WS-REASON-CODE
072600         MOVE 'UNSUPPORTED PRODUCT CODE' TO WS-REASON-TEXT
072700         MOVE 1 TO WS-REJECT-SW.
072800*
072900*===============================================================
073000* 2300 - LOOKUP DISTRICT BY CITY/COUNTY -> ZONE
073100*===============================================================
073200 2300-LOOKUP-DISTRICT.
073300     MOVE 0 TO WS-FOUND-SW.
073400     SEARCH ALL DTT-ENTRY
073500         WHEN DTT-CITY (DTT-IDX) = MB4500-AREA-CITY
073600             PERFORM 2310-SCAN-DISTRICT-GROUP.
073700     IF NOT WS-ROW-FOUND
073800         DISPLAY 'ABEND - DISTRICT NOT FOUND FOR '
073900             MB4500-AREA-CITY ' / ' MB4500-AREA-COUNTY
074000             UPON CRT
074100         MOVE 1 TO WS-ABEND-SW
074200         MOVE 999 TO RETURN-CODE
074300         STOP RUN.
074400*
074500 2310-SCAN-DISTRICT-GROUP.
074600     PERFORM VARYING DTT-IDX FROM DTT-IDX BY 1
074700         UNTIL DTT-IDX > DTT-COUNT
074800            OR DTT-CITY (DTT-IDX) NOT = MB4500-AREA-CITY
074900         IF DTT-COUNTY (DTT-IDX) = MB4500-AREA-COUNTY
075000             MOVE 1 TO WS-FOUND-SW
075100             MOVE DTT-ZONE (DTT-IDX) TO WS-ZONE.
075200*
075300*===============================================================
075400* 2400 - LOOKUP LTV-PERCENT FOR A GIVEN CREDIT AMOUNT
075500*===============================================================
075600 2400-LOOKUP-LTV.
075700     MOVE 0 TO WS-FOUND-SW.
075800     SEARCH ALL LVT-ENTRY
075900         WHEN LVT-ZONE (LVT-IDX) = WS-ZONE AND
076000              LVT-OWNER-FLAG (LVT-IDX) = MB4500-OWNER-FLAG
076100             PERFORM 2410-SCAN-LTV-BAND.
076200     IF NOT WS-ROW-FOUND
076300         MOVE 0 TO WS-LTV-PERCENT.
076400*
076500 2410-SCAN-LTV-BAND.
076600     PERFORM VARYING LVT-IDX FROM LVT-IDX BY 1
076700         UNTIL LVT-IDX > LVT-COUNT
076800            OR LVT-ZONE (LVT-IDX) NOT = WS-ZONE
076900            OR LVT-OWNER-FLAG (LVT-IDX) NOT = MB4500-OWNER-FLAG
077000         IF LVT-LOAN-ID (LVT-IDX) = WS-LOAN-ID
077100            AND WS-LTV-LOOKUP-AMT >= LVT-MIN-AMOUNT (LVT-IDX)
077200            AND WS-LTV-LOOKUP-AMT <= LVT-MAX-AMOUNT (LVT-IDX)
077300             MOVE 1 TO WS-FOUND-SW
077400             MOVE LVT-LTV-PERCENT (LVT-IDX) TO WS-LTV-PERCENT.
077500*
077600*===============================================================
077700* 2500 - LOOKUP LOAN-ALL-PARAMETERS
077800*===============================================================
077900 2500-LOOKUP-PARAMETERS.
078000     MOVE 0 TO WS-FOUND-SW.
078100     SEARCH ALL PMT-ENTRY
078200         WHEN PMT-LOAN-ID (PMT-IDX) = WS-LOAN-ID
078300             PERFORM 2510-SCAN-PARAMETERS-GROUP.
078400     IF NOT WS-ROW-FOUND
078500         DISPLAY 'ABEND - NO PARAMETER SET FOR LOAN '
078600             WS-LOAN-ID UPON CRT
078700         MOVE 1 TO WS-ABEND-SW
078800         MOVE 998 TO RETURN-CODE
078900         STOP RUN.
079000*
079100 2510-SCAN-PARAMETERS-GROUP.
079200*    PARM SET MUST ALSO BE A NON-DIGITAL ROW (PMT-IS-DIGITAL
079300*    = 'N') - DIGITAL-CHANNEL PARAMETER SETS ARE A SEPARATE
079400*    LOOKUP NOT SUPPORTED BY THIS RUN.                    RH0602
079500     PERFORM VARYING PMT-IDX FROM PMT-IDX BY 1
079600         UNTIL PMT-IDX > PMT-COUNT
079700            OR PMT-LOAN-ID (PMT-IDX) NOT = WS-LOAN-ID
079800         IF PMT-CURRENCY (PMT-IDX) = MB4500-LOAN-AMT-CURRENCY
079900            AND PMT-OUR-CLIENT-FLAG (PMT-IDX)
080000                 = MB4500-SALARY-IN-BANK-FLAG
080100            AND PMT-RATE-TYPE-LABEL (PMT-IDX)
080200                 = WS-RATE-TYPE-LABEL
080300            AND PMT-IS-DIGITAL (PMT-IDX) = 'N'
080400             MOVE 1 TO WS-FOUND-SW
080500             MOVE PMT-ANALYSIS-COMM (PMT-IDX)   TO
080600                  WS-ANALYSIS-COMM
080700             MOVE PMT-PYMT-ORDER-COMM (PMT-IDX) TO
080800                  WS-PYMT-ORDER-COMM
080900             MOVE PMT-MTH-ACCT-COMM (PMT-IDX)   TO
081000                  WS-MTH-ACCT-COMM
081100             MOVE PMT-COMPULS-INS-RATE (PMT-IDX) TO
081200                  WS-COMPULS-INS-RATE
081300             MOVE PMT-POST-GRANT-COMM (PMT-IDX) TO
081400                  WS-POST-GRANT-COMM
081500             MOVE PMT-ASSESSMENT-FEE (PMT-IDX)  TO
081600                  WS-ASSESSMENT-FEE
081700             MOVE PMT-BLDG-PAD-INS-EUR (PMT-IDX) TO
081800                  WS-BLDG-PAD-INS-EUR
081900             MOVE PMT-LIFE-INS-RATE (PMT-IDX)   TO
082000                  WS-LIFE-INS-RATE
082100             MOVE PMT-IRCC (PMT-IDX)            TO WS-IRCC.
082200*
082300*===============================================================
082400* 2600 - LOOKUP LOAN-INTEREST-RATE ROWS
082500*===============================================================
082600 2600-LOOKUP-INTEREST-RATES.
082700     MOVE 0 TO WS-FIXED-RATE WS-FIXED-MARGIN
082800                WS-VARIABLE-RATE WS-VARIABLE-MARGIN.
082900     IF MB4500-RATE-MIXED
083000         PERFORM 2610-FIND-FIXED-RATE-ROW
083100         PERFORM 2620-FIND-VARIABLE-RATE-ROW
083200     ELSE
083300         PERFORM 2620-FIND-VARIABLE-RATE-ROW.
083400*
083500 2610-FIND-FIXED-RATE-ROW.
083600     MOVE 0 TO WS-FOUND-SW.
083700     SEARCH ALL IRT-ENTRY
083800         WHEN IRT-LOAN-ID (IRT-IDX) = WS-LOAN-ID
083900             PERFORM 2611-SCAN-FIXED-ROW.
084000     IF NOT WS-ROW-FOUND
084100         DISPLAY 'ABEND - NO FIXED RATE ROW FOR LOAN '
084200             WS-LOAN-ID UPON CRT
084300         MOVE 1 TO WS-ABEND-SW
084400         MOVE 997 TO RETURN-CODE
084500         STOP RUN.
084600*
084700 2611-SCAN-FIXED-ROW.
084800     PERFORM VARYING IRT-IDX FROM IRT-IDX BY 1
084900         UNTIL IRT-IDX > IRT-COUNT
085000            OR IRT-LOAN-ID (IRT-IDX) NOT = WS-LOAN-ID
085100         IF IRT-RATE-TYPE-LABEL (IRT-IDX) = 'Dobanda fixa'
085200            AND IRT-YEAR (IRT-IDX) = MB4500-MIXED-FIXED-PERIOD
085300             MOVE 1 TO WS-FOUND-SW
085400             MOVE IRT-INTEREST-RATE (IRT-IDX) TO WS-FIXED-RATE
085500             MOVE IRT-MARGIN (IRT-IDX)        TO WS-FIXED-MARGIN.
085600*
085700 2620-FIND-VARIABLE-RATE-ROW.
085800     MOVE 0 TO WS-FOUND-SW.
085900     SEARCH ALL IRT-ENTRY
086000         WHEN IRT-LOAN-ID (IRT-IDX) = WS-LOAN-ID
086100             PERFORM 2621-SCAN-VARIABLE-ROW.
086200     IF NOT WS-ROW-FOUND
086300         DISPLAY 'ABEND - NO VARIABLE RATE ROW FOR LOAN '
086400             WS-LOAN-ID UPON CRT
086500         MOVE 1 TO WS-ABEND-SW
086600         MOVE 996 TO RETURN-CODE
086700         STOP RUN.
086800*
086900 2621-SCAN-VARIABLE-ROW.
087000     PERFORM VARYING IRT-IDX FROM IRT-IDX BY 1
087100         UNTIL IRT-IDX > IRT-COUNT
087200            OR IRT-LOAN-ID (IRT-IDX) NOT = WS-LOAN-ID
087300         IF IRT-RATE-TYPE-LABEL (IRT-IDX) = 'Dobanda variabila'
087400            AND (NOT MB4500-RATE-MIXED OR
087500                 IRT-YEAR (IRT-IDX) = MB4500-MIXED-FIXED-PERIOD)
087600             MOVE 1 TO WS-FOUND-SW
087700             MOVE IRT-INTEREST-RATE (IRT-IDX) TO
087800                  WS-VARIABLE-RATE
087900             MOVE IRT-MARGIN (IRT-IDX)        TO
088000                  WS-VARIABLE-MARGIN.
088100*
088200*===============================================================
088300* 2700 - LOOKUP DISCOUNT ROWS INTO NAMED WORKING FIELDS
088400*===============================================================
088500 2700-LOOKUP-DISCOUNTS.
088600     MOVE 0 TO WS-DISC-CLIENT WS-DISC-GREENHOUSE
088700                WS-DISC-INSURANCE WS-DISC-AVANS.
088800     SEARCH ALL DST-ENTRY
088900         WHEN DST-LOAN-ID (DST-IDX) = WS-LOAN-ID
089000             PERFORM 2710-SCAN-DISCOUNT-GROUP.
089100*
089200 2710-SCAN-DISCOUNT-GROUP.
089300     PERFORM VARYING DST-IDX FROM DST-IDX BY 1
089400         UNTIL DST-IDX > DST-COUNT
089500            OR DST-LOAN-ID (DST-IDX) NOT = WS-LOAN-ID
089600         IF DST-DISCOUNT-NAME (DST-IDX) = 'client'
089700             MOVE DST-DISCOUNT-VALUE (DST-IDX) TO WS-DISC-CLIENT
089800         ELSE
089900         IF DST-DISCOUNT-NAME (DST-IDX) = 'green house'
090000             MOVE DST-DISCOUNT-VALUE (DST-IDX) TO
090100                  WS-DISC-GREENHOUSE
090200         ELSE
090300         IF DST-DISCOUNT-NAME (DST-IDX) = 'asigurare'
090400             MOVE DST-DISCOUNT-VALUE (DST-IDX) TO
090500                  WS-DISC-INSURANCE
090600         ELSE
090700         IF DST-DISCOUNT-NAME (DST-IDX) = 'avans'
090800             MOVE DST-DISCOUNT-VALUE (DST-IDX) TO WS-DISC-AVANS.
090900*
091000*===============================================================
091100* 3000 - CAP TENOR
091200*===============================================================
091300 3000-CAP-TENOR.
091400     COMPUTE WS-MAX-PERIOD-ALLOWED = 65 - MB4500-AGE.
091500     IF MB4500-TENOR = 0
091600         IF WS-MAX-PERIOD-ALLOWED < 30
091700             MOVE WS-MAX-PERIOD-ALLOWED TO WS-TENOR-YEARS
091800         ELSE
091900             MOVE 30 TO WS-TENOR-YEARS
092000     ELSE
092100     IF MB4500-TENOR > WS-MAX-PERIOD-ALLOWED
092200         IF WS-MAX-PERIOD-ALLOWED < 30
092300             MOVE WS-MAX-PERIOD-ALLOWED TO WS-TENOR-YEARS
092400         ELSE
092500             MOVE 30 TO WS-TENOR-YEARS
092600     ELSE
092700         IF MB4500-TENOR < 30
092800             MOVE MB4500-TENOR TO WS-TENOR-YEARS
092900         ELSE
093000             MOVE 30 TO WS-TENOR-YEARS.
093100     COMPUTE WS-TENOR-MONTHS = WS-TENOR-YEARS * 12.
093200*
093300*===============================================================
093400* 3100 - AVAILABLE MONTHLY RATE (DTI CAPACITY)
093500*===============================================================
093600 3100-CALC-AVAILABLE-RATE.
093700     COMPUTE WS-AVAILABLE-RATE =
093800         (MB4500-INCOME-CURRENT * 0.4) -
093900          MB4500-INCOME-OTHER-INSTL.
094000*
094100*===============================================================
094200* 3200 - PRESENT VALUE / MAXIMUM AFFORDABLE LOAN
094300*===============================================================
094400 3200-CALC-PRESENT-VALUE.
094500     PERFORM 3100-CALC-AVAILABLE-RATE.
094600     MOVE WS-VARIABLE-RATE TO WS-ANNUAL-RATE.
094700     PERFORM 9630-ROUND-UP-RATE.
094800     COMPUTE WS-RATE-PLUS-ONE-N =
094900         (1 + WS-MONTHLY-RATE) ** WS-TENOR-MONTHS.
095000     COMPUTE WS-RND-IN =
095100         WS-AVAILABLE-RATE *
095200         (1 - (1 / WS-RATE-PLUS-ONE-N)) / WS-MONTHLY-RATE.
095300     PERFORM 9600-ROUND-HALF-DOWN-2.
095400     MOVE WS-RND-OUT TO WS-MAX-AMOUNT.
095500*
095600*===============================================================
095700* 4000 - PRODUCT DISPATCH (MORTGAGE-CALCULATOR-FACTORY)
095800*===============================================================
095900 4000-SELECT-PRODUCT.
096000     IF MB4500-IS-CASATA
096100         PERFORM 4100-CASATA-FLOW
096200     ELSE
096300     IF MB4500-IS-CONSTRUCTIE
096400         PERFORM 4200-CONSTRUCTIE-FLOW
096500     ELSE
096600     IF MB4500-IS-CREDITVENIT
096700         IF MB4500-LOAN-AMT-SUPPLIED
096800             PERFORM 4300-CREDITVENIT-FLOW
096900         ELSE
097000             PERFORM 4350-CREDITVENIT-NOAMT-FLOW
097100     ELSE
097200     IF MB4500-IS-FLEXIINTEGRAL
097300         PERFORM 4400-FLEXI-FLOW.
097400*
097500*===============================================================
097600* 4100 - CASATA FLOW
097700*===============================================================
097800 4100-CASATA-FLOW.
097900     MOVE MB4500-LOAN-AMOUNT TO WS-LTV-LOOKUP-AMT.
098000     PERFORM 2400-LOOKUP-LTV.
098100     COMPUTE WS-CREDIT-VALUE ROUNDED =
098200         MB4500-LOAN-AMOUNT * (WS-LTV-PERCENT * 0.01).
098300     COMPUTE WS-DOWN-PAYMENT = MB4500-LOAN-AMOUNT -
098400         WS-CREDIT-VALUE.
098500     IF MB4500-DOWN-PMT-SUPPLIED
098600         IF MB4500-DOWN-PAYMENT > MB4500-LOAN-AMOUNT
098700             MOVE 'V010' TO WS-REASON-CODE
098800             MOVE 'DOWN PAYMENT EXCEEDS LOAN AMOUNT' TO
098900                  WS-REASON-TEXT
099000             MOVE 1 TO WS-REJECT-SW
099100             GO TO 4100-CASATA-EXIT
099200         ELSE
099300             MOVE MB4500-DOWN-PAYMENT TO WS-DOWN-PAYMENT.
099400     COMPUTE WS-RND-IN = MB4500-LOAN-AMOUNT - WS-DOWN-PAYMENT +
099500         WS-ANALYSIS-COMM.
099600     PERFORM 9600-ROUND-HALF-DOWN-2.
099700     MOVE WS-RND-OUT TO WS-NET-LOAN-AMT.
099800     IF WS-DOWN-PAYMENT >= (MB4500-LOAN-AMOUNT * 0.20)
099900         PERFORM 5100-APPLY-AVANS-DISCOUNT.
100000     PERFORM 3200-CALC-PRESENT-VALUE.
100100     IF WS-MAX-AMOUNT < WS-CREDIT-VALUE
100200         MOVE 'V011' TO WS-REASON-CODE
100300         MOVE 'AMOUNT TOO LARGE FOR INCOME' TO WS-REASON-TEXT
100400         MOVE 1 TO WS-REJECT-SW
100500         GO TO 4100-CASATA-EXIT.
100600     COMPUTE WS-WORKING-LOAN-AMT =
100700         MB4500-LOAN-AMOUNT - WS-DOWN-PAYMENT.
100800     MOVE MB4500-LOAN-AMOUNT TO WS-HOUSE-PRICE-BASE.
100900 4100-CASATA-EXIT.
101000     EXIT.
101100*
101200*===============================================================
101300* 4150 / 4160 - SHARED GUARANTEE / NO-DOC HELPERS
101400*===============================================================
101500 4150-CALC-GUARANTEE.
101600* ENTRY WS-LTV-PERCENT AND WS-GUARANTEE-BASIS-AMT ARE SET BY THE
101700* CALLER.  EXIT IS WS-GUARANTEE-RESULT.
101800     COMPUTE WS-RND-IN ROUNDED =
101900         (100 / WS-LTV-PERCENT) * WS-GUARANTEE-BASIS-AMT.
102000     PERFORM 9620-ROUND-HALF-UP-2.
102100     MOVE WS-RND-OUT TO WS-GUARANTEE-RESULT.
102200*
102300 4160-CALC-NO-DOC-AMOUNT.
102400     COMPUTE WS-NO-DOC-AMOUNT ROUNDED = WS-CREDIT-VALUE * 0.30.
102500*
102600*===============================================================
102700* 4200 - CONSTRUCTIE FLOW
102800*===============================================================
102900 4200-CONSTRUCTIE-FLOW.
103000     MOVE 0 TO WS-DOWN-PAYMENT.
103100     IF MB4500-DOWN-PMT-SUPPLIED
103200         IF MB4500-DOWN-PAYMENT > MB4500-LOAN-AMOUNT
103300             MOVE 'V012' TO WS-REASON-CODE
103400             MOVE 'DOWN PAYMENT EXCEEDS LOAN AMOUNT' TO
103500                  WS-REASON-TEXT
103600             MOVE 1 TO WS-REJECT-SW
103700             GO TO 4200-CONSTRUCTIE-EXIT
103800         ELSE
103900             MOVE MB4500-DOWN-PAYMENT TO WS-DOWN-PAYMENT.
104000     COMPUTE WS-CREDIT-VALUE = MB4500-LOAN-AMOUNT -
104100         WS-DOWN-PAYMENT.
104200     MOVE WS-CREDIT-VALUE TO WS-LTV-LOOKUP-AMT.
104300     PERFORM 2400-LOOKUP-LTV.
104400     MOVE WS-LTV-PERCENT    TO WS-GUARANTEE-LTV-SAVE.
104500     MOVE WS-CREDIT-VALUE   TO WS-GUARANTEE-BASIS-AMT.
104600     PERFORM 4150-CALC-GUARANTEE.
104700     MOVE WS-GUARANTEE-RESULT TO WS-GUARANTEE-ACTUAL.
104800     MOVE WS-GUARANTEE-ACTUAL TO WS-MIN-GUARANTEE-AMT.
104900     MOVE 80 TO WS-LTV-PERCENT.
105000     PERFORM 4150-CALC-GUARANTEE.
105100     MOVE WS-GUARANTEE-RESULT TO WS-GUARANTEE-80-REF.
105200     MOVE WS-GUARANTEE-LTV-SAVE TO WS-LTV-PERCENT.
105300     PERFORM 4160-CALC-NO-DOC-AMOUNT.
105400     IF WS-GUARANTEE-80-REF <= WS-GUARANTEE-ACTUAL
105500         PERFORM 5100-APPLY-AVANS-DISCOUNT.
105600     PERFORM 3200-CALC-PRESENT-VALUE.
105700     IF WS-MAX-AMOUNT < WS-CREDIT-VALUE
105800         MOVE 'V013' TO WS-REASON-CODE
105900         MOVE 'AMOUNT TOO LARGE FOR INCOME' TO WS-REASON-TEXT
106000         MOVE 1 TO WS-REJECT-SW
106100         GO TO 4200-CONSTRUCTIE-EXIT.
106200     COMPUTE WS-RND-IN = WS-CREDIT-VALUE + WS-ANALYSIS-COMM.
106300     PERFORM 9600-ROUND-HALF-DOWN-2.
106400     MOVE WS-RND-OUT       TO WS-NET-LOAN-AMT.
106500     MOVE WS-CREDIT-VALUE  TO WS-WORKING-LOAN-AMT.
106600     MOVE MB4500-LOAN-AMOUNT TO WS-HOUSE-PRICE-BASE.
106700 4200-CONSTRUCTIE-EXIT.
106800     EXIT.
106900*
107000*===============================================================
107100* 4300 - CREDITVENIT FLOW - LOAN AMOUNT SUPPLIED
107200*===============================================================
107300 4300-CREDITVENIT-FLOW.
107400     IF MB4500-DOWN-PMT-SUPPLIED
107500         MOVE MB4500-DOWN-PAYMENT TO WS-DOWN-PAYMENT
107600     ELSE
107700         MOVE 0 TO WS-DOWN-PAYMENT.
107800     IF WS-DOWN-PAYMENT > MB4500-LOAN-AMOUNT
107900         MOVE 'V014' TO WS-REASON-CODE
108000         MOVE 'DOWN PAYMENT EXCEEDS LOAN AMOUNT' TO
108100              WS-REASON-TEXT
108200         MOVE 1 TO WS-REJECT-SW
108300         GO TO 4300-CREDITVENIT-EXIT.
108400     IF WS-DOWN-PAYMENT >= (MB4500-LOAN-AMOUNT * 0.20)
108500         PERFORM 5100-APPLY-AVANS-DISCOUNT.
108600     PERFORM 3200-CALC-PRESENT-VALUE.
108700     IF WS-MAX-AMOUNT < MB4500-LOAN-AMOUNT
108800         MOVE 'V015' TO WS-REASON-CODE
108900         MOVE 'AMOUNT TOO LARGE FOR INCOME' TO WS-REASON-TEXT
109000         MOVE 1 TO WS-REJECT-SW
109100         GO TO 4300-CREDITVENIT-EXIT.
109200     COMPUTE WS-RND-IN = (MB4500-LOAN-AMOUNT - WS-DOWN-PAYMENT)
109300         + WS-ANALYSIS-COMM.
109400     PERFORM 9600-ROUND-HALF-DOWN-2.
109500     MOVE WS-RND-OUT TO WS-NET-LOAN-AMT.
109600     COMPUTE WS-HOUSE-PRICE-BASE =
109700         MB4500-LOAN-AMOUNT + WS-DOWN-PAYMENT.
109800     COMPUTE WS-WORKING-LOAN-AMT =
109900         MB4500-LOAN-AMOUNT - WS-DOWN-PAYMENT.
110000 4300-CREDITVENIT-EXIT.
110100     EXIT.
110200*
110300*===============================================================
110400* 4350 - CREDITVENIT FLOW - LOAN AMOUNT NOT SUPPLIED
110500*===============================================================
110600 4350-CREDITVENIT-NOAMT-FLOW.
110700     PERFORM 3200-CALC-PRESENT-VALUE.
110800* RE-RETRIEVE REFERENCE DATA AGAINST THE DERIVED AMOUNT - THE
110900* LTV BAND MAY CHANGE ONCE WE KNOW THE WORKING LOAN AMOUNT.
111000     MOVE WS-MAX-AMOUNT TO WS-LTV-LOOKUP-AMT.
111100     PERFORM 2400-LOOKUP-LTV.
111200     PERFORM 2500-LOOKUP-PARAMETERS.
111300     COMPUTE WS-RND-IN = WS-MAX-AMOUNT - WS-ANALYSIS-COMM.
111400     PERFORM 9600-ROUND-HALF-DOWN-2.
111500     MOVE WS-RND-OUT TO WS-WORKING-LOAN-AMT.
111600     COMPUTE WS-GUARANTEE-BASIS-AMT =
111700         WS-MAX-AMOUNT + WS-ANALYSIS-COMM.
111800     PERFORM 4150-CALC-GUARANTEE.
111900     MOVE WS-GUARANTEE-RESULT TO WS-GUARANTEE-ACTUAL
112000                                  WS-MIN-GUARANTEE-AMT.
112100     COMPUTE WS-DOWN-PAYMENT =
112200         WS-GUARANTEE-ACTUAL - WS-MAX-AMOUNT.
112300     IF WS-DOWN-PAYMENT >= (WS-WORKING-LOAN-AMT * 0.20)
112400         PERFORM 5100-APPLY-AVANS-DISCOUNT.
112500     COMPUTE WS-HOUSE-PRICE-BASE =
112600         WS-MAX-AMOUNT + WS-DOWN-PAYMENT.
112700     MOVE WS-MAX-AMOUNT TO WS-NET-LOAN-AMT.
112800 4350-CREDITVENIT-NOAMT-EXIT.
112900     EXIT.
113000*
113100*===============================================================
113200* 4400 - FLEXIINTEGRAL FLOW
113300*===============================================================
113400 4400-FLEXI-FLOW.
113500     MOVE MB4500-LOAN-AMOUNT TO WS-LTV-LOOKUP-AMT.
113600     PERFORM 2400-LOOKUP-LTV.
113700     MOVE WS-LTV-PERCENT TO WS-GUARANTEE-LTV-SAVE.
113800     COMPUTE WS-GUARANTEE-BASIS-AMT =
113900         MB4500-LOAN-AMOUNT + WS-ANALYSIS-COMM.
114000     PERFORM 4150-CALC-GUARANTEE.
114100     MOVE WS-GUARANTEE-RESULT TO WS-GUARANTEE-ACTUAL.
114200     MOVE 80 TO WS-LTV-PERCENT.
114300     PERFORM 4150-CALC-GUARANTEE.
114400     MOVE WS-GUARANTEE-RESULT TO WS-GUARANTEE-80-REF.
114500     MOVE WS-GUARANTEE-LTV-SAVE TO WS-LTV-PERCENT.
114600     MOVE WS-GUARANTEE-ACTUAL TO WS-MIN-GUARANTEE-AMT.
114700     IF WS-GUARANTEE-80-REF <= WS-GUARANTEE-ACTUAL
114800         PERFORM 5100-APPLY-AVANS-DISCOUNT.
114900     PERFORM 3200-CALC-PRESENT-VALUE.
115000     IF WS-MAX-AMOUNT < MB4500-LOAN-AMOUNT
115100         MOVE 'V016' TO WS-REASON-CODE
115200         MOVE 'AMOUNT TOO LARGE FOR INCOME' TO WS-REASON-TEXT
115300         MOVE 1 TO WS-REJECT-SW
115400         GO TO 4400-FLEXI-EXIT.
115500     COMPUTE WS-RND-IN = MB4500-LOAN-AMOUNT + WS-ANALYSIS-COMM.
115600     PERFORM 9600-ROUND-HALF-DOWN-2.
115700     MOVE WS-RND-OUT           TO WS-NET-LOAN-AMT.
115800     MOVE WS-GUARANTEE-80-REF  TO WS-HOUSE-PRICE-BASE.
115900     MOVE MB4500-LOAN-AMOUNT   TO WS-WORKING-LOAN-AMT.
116000     MOVE 0                   TO WS-DOWN-PAYMENT.
116100 4400-FLEXI-EXIT.
116200     EXIT.
116300*
116400*===============================================================
116500* 5000 - APPLY RATE DISCOUNTS (CLIENT/GREENHOUSE/INSURANCE)
116600*===============================================================
116700 5000-APPLY-RATE-DISCOUNTS.
116800     IF MB4500-SALARY-IN-BANK
116900         SUBTRACT WS-DISC-CLIENT FROM WS-FIXED-RATE
117000             WS-FIXED-MARGIN WS-VARIABLE-RATE
117100             WS-VARIABLE-MARGIN.
117200     IF MB4500-IS-CASA-VERDE
117300         SUBTRACT WS-DISC-GREENHOUSE FROM WS-FIXED-RATE
117400             WS-FIXED-MARGIN WS-VARIABLE-RATE
117500             WS-VARIABLE-MARGIN.
117600     IF MB4500-HAS-INSURANCE
117700         SUBTRACT WS-DISC-INSURANCE FROM WS-FIXED-RATE
117800             WS-FIXED-MARGIN WS-VARIABLE-RATE
117900             WS-VARIABLE-MARGIN.
118000*
118100 5100-APPLY-AVANS-DISCOUNT.
118200     IF NOT WS-AVANS-APPLIED
118300         SUBTRACT WS-DISC-AVANS FROM WS-FIXED-RATE
118400             WS-FIXED-MARGIN WS-VARIABLE-RATE
118500             WS-VARIABLE-MARGIN
118600         MOVE 1 TO WS-AVANS-APPLIED-SW.
118700*
118800*===============================================================
118900* 6000 - BUILD REPAYMENT PLAN (MONTH 0 THRU TENOR-MONTHS)
119000*===============================================================
119100 6000-BUILD-REPAYMENT-PLAN.
119200     IF MB4500-RATE-MIXED
119300         COMPUTE WS-YEARS-FIXED-MONTHS =
119400             MB4500-MIXED-FIXED-PERIOD * 12
119500     ELSE
119600         MOVE 0 TO WS-YEARS-FIXED-MONTHS.
119700     MOVE 0 TO WS-PREV-BALANCE WS-REF-BALANCE-SET-SW.
119800     PERFORM 6010-BUILD-ONE-MONTH
119900         THRU 6010-BUILD-ONE-MONTH-EXIT
120000         VARYING WS-MONTH-SUB FROM 0 BY 1
120100         UNTIL WS-MONTH-SUB > WS-TENOR-MONTHS.
120200*
120300 6010-BUILD-ONE-MONTH.
120400     COMPUTE PET-IDX = WS-MONTH-SUB + 1.
120500     MOVE WS-MONTH-SUB TO PET-MONTH (PET-IDX).
120600     PERFORM 6100-CALC-PRINCIPAL.
120700     PERFORM 6200-CALC-BALANCE.
120800     PERFORM 6300-CALC-INTEREST.
120900     PERFORM 6400-CALC-FEE.
121000     PERFORM 6500-CALC-INSTALLMENT.
121100     PERFORM 6600-CALC-TOTAL-PAYMENT.
121200     MOVE PET-BALANCE (PET-IDX) TO WS-PREV-BALANCE.
121300     IF WS-MONTH-SUB = WS-YEARS-FIXED-MONTHS + 1
121400        AND NOT WS-REF-BALANCE-SET
121500         MOVE PET-BALANCE (PET-IDX) TO WS-REF-BALANCE
121600         MOVE 1 TO WS-REF-BALANCE-SET-SW.
121700 6010-BUILD-ONE-MONTH-EXIT.
121800     EXIT.
121900*
122000*===============================================================
122100* 6100 - PRINCIPAL PER MONTH
122200*===============================================================
122300 6100-CALC-PRINCIPAL.
122400     IF WS-MONTH-SUB = 0 OR WS-MONTH-SUB > WS-TENOR-MONTHS
122500         MOVE 0 TO PET-PRINCIPAL (PET-IDX)
122600         GO TO 6100-CALC-PRINCIPAL-EXIT.
122700     IF MB4500-DECREASING
122800         COMPUTE WS-RND-IN ROUNDED =
122900             (WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM) /
123000             WS-TENOR-MONTHS
123100         PERFORM 9610-ROUND-UP-2
123200         MOVE WS-RND-OUT TO PET-PRINCIPAL (PET-IDX)
123300     ELSE
123400         PERFORM 6150-CALC-PPMT
123500         MOVE WS-PPMT-RESULT TO PET-PRINCIPAL (PET-IDX).
123600 6100-CALC-PRINCIPAL-EXIT.
123700     EXIT.
123800*
123900*===============================================================
124000* 6150/6151/6152 - PPMT / PMT / IPMT
124100*===============================================================
124200 6150-CALC-PPMT.
124300     IF WS-MONTH-SUB <= WS-YEARS-FIXED-MONTHS
124400         MOVE WS-MONTH-SUB              TO WS-PER
124500         MOVE WS-TENOR-MONTHS           TO WS-NPER
124600         MOVE WS-FIXED-RATE              TO WS-ANNUAL-RATE
124700         COMPUTE WS-PV-AMOUNT =
124800             WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM
124900     ELSE
125000     IF WS-MONTH-SUB > WS-TENOR-MONTHS
125100         MOVE 0 TO WS-PPMT-RESULT
125200         GO TO 6150-CALC-PPMT-EXIT
125300     ELSE
125400         COMPUTE WS-PER  = WS-MONTH-SUB - WS-YEARS-FIXED-MONTHS
125500         COMPUTE WS-NPER = WS-TENOR-MONTHS -
125600             WS-YEARS-FIXED-MONTHS
125700         IF WS-YEARS-FIXED-MONTHS > 0
125800             MOVE WS-VARIABLE-RATE TO WS-ANNUAL-RATE
125900         ELSE
126000             MOVE WS-FIXED-RATE    TO WS-ANNUAL-RATE
126100         IF WS-REF-BALANCE-SET
126200             MOVE WS-REF-BALANCE TO WS-PV-AMOUNT
126300         ELSE
126400             COMPUTE WS-PV-AMOUNT =
126500                 WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM.
126600     IF WS-PER = 0 OR WS-PER > WS-NPER
126700         MOVE 0 TO WS-PPMT-RESULT
126800     ELSE
126900         PERFORM 6151-CALC-PMT
127000         PERFORM 6152-CALC-IPMT
127100         COMPUTE WS-PPMT-RESULT =
127200             -1 * (WS-PMT-RESULT - WS-IPMT-RESULT).
127300 6150-CALC-PPMT-EXIT.
127400     EXIT.
127500*
127600 6151-CALC-PMT.
127700     PERFORM 9630-ROUND-UP-RATE.
127800     COMPUTE WS-RATE-PLUS-ONE-N =
127900         (1 + WS-MONTHLY-RATE) ** WS-NPER.
128000     COMPUTE WS-PMT-RESULT =
128100         -1 * WS-PV-AMOUNT * WS-MONTHLY-RATE *
128200          WS-RATE-PLUS-ONE-N / (WS-RATE-PLUS-ONE-N - 1).
128300*
128400 6152-CALC-IPMT.
128500     COMPUTE WS-IPMT-RESULT =
128600         -1 * ( WS-PV-AMOUNT *
128700              ((1 + WS-MONTHLY-RATE) ** (WS-PER - 1)) *
128800               WS-MONTHLY-RATE
128900              + WS-PMT-RESULT *
129000              (((1 + WS-MONTHLY-RATE) ** (WS-PER - 1)) - 1) ).
129100*
129200*===============================================================
129300* 6200 - BALANCE PER MONTH
129400*===============================================================
129500 6200-CALC-BALANCE.
129600     IF WS-MONTH-SUB = 0
129700         COMPUTE PET-BALANCE (PET-IDX) =
129800             WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM
129900     ELSE
130000         COMPUTE PET-BALANCE (PET-IDX) =
130100             WS-PREV-BALANCE - PET-PRINCIPAL (PET-IDX).
130200*
130300*===============================================================
130400* 6300 - INTEREST PER MONTH
130500*===============================================================
130600 6300-CALC-INTEREST.
130700     IF WS-MONTH-SUB = 0
130800         MOVE 0 TO PET-INTEREST (PET-IDX)
130900         GO TO 6300-CALC-INTEREST-EXIT.
131000     IF WS-MONTH-SUB <= WS-YEARS-FIXED-MONTHS
131100         MOVE WS-FIXED-RATE TO WS-ANNUAL-RATE
131200     ELSE
131300         IF WS-YEARS-FIXED-MONTHS > 0
131400             MOVE WS-VARIABLE-RATE TO WS-ANNUAL-RATE
131500         ELSE
131600             MOVE WS-FIXED-RATE    TO WS-ANNUAL-RATE.
131700*    ROUNDING-MODE SUMMARY (AUTHORITATIVE) BUCKETS INTEREST AMOUNT
131800*    UNDER HALF_UP, NOT HALF_DOWN.                           RH0602
131900     COMPUTE WS-RND-IN =
132000         WS-PREV-BALANCE * WS-ANNUAL-RATE / 1200.
132100     PERFORM 9620-ROUND-HALF-UP-2.
132200     MOVE WS-RND-OUT TO PET-INTEREST (PET-IDX).
132300 6300-CALC-INTEREST-EXIT.
132400     EXIT.
132500*
132600*===============================================================
132700* 6400 - FEE PER MONTH
132800*===============================================================
132900 6400-CALC-FEE.
133000     IF WS-MONTH-SUB = 0
133100         MOVE WS-ANALYSIS-COMM TO PET-FEE (PET-IDX)
133200         GO TO 6400-CALC-FEE-EXIT.
133300     IF WS-MONTH-SUB > WS-TENOR-MONTHS
133400         MOVE 0 TO PET-FEE (PET-IDX)
133500         GO TO 6400-CALC-FEE-EXIT.
133600     MOVE WS-MTH-ACCT-COMM TO PET-FEE (PET-IDX).
133700     IF WS-MONTH-SUB NOT = 1
133800         DIVIDE WS-MONTH-SUB BY 12 GIVING WS-ANNIV-WHOLE
133900             REMAINDER WS-ANNIV-REM
134000         IF WS-ANNIV-REM = 1
134100             ADD WS-BLDG-INS-PREMIUM WS-BLDG-PAD-INS-EUR TO
134200                 PET-FEE (PET-IDX).
134300 6400-CALC-FEE-EXIT.
134400     EXIT.
134500*
134600*===============================================================
134700* 6500 - INSTALLMENT AMOUNT
134800*===============================================================
134900 6500-CALC-INSTALLMENT.
135000     IF WS-MONTH-SUB = 0
135100         MOVE 0 TO PET-INSTALLMENT (PET-IDX)
135200     ELSE
135300         COMPUTE PET-INSTALLMENT (PET-IDX) =
135400             PET-INTEREST (PET-IDX) + PET-PRINCIPAL (PET-IDX).
135500*
135600*===============================================================
135700* 6600 - TOTAL PAYMENT THIS MONTH
135800*===============================================================
135900 6600-CALC-TOTAL-PAYMENT.
136000     IF WS-MONTH-SUB = 0
136100         MOVE WS-ANALYSIS-COMM TO PET-TOTAL-PAYMENT (PET-IDX)
136200         GO TO 6600-CALC-TOTAL-PAYMENT-EXIT.
136300     COMPUTE PET-TOTAL-PAYMENT (PET-IDX) =
136400         PET-INSTALLMENT (PET-IDX) + PET-FEE (PET-IDX).
136500     IF MB4500-HAS-INSURANCE
136600         PERFORM 6650-CALC-LIFE-INSURANCE
136700         ADD WS-MONTHLY-LIFE-INS TO
136800             PET-TOTAL-PAYMENT (PET-IDX).
136900 6600-CALC-TOTAL-PAYMENT-EXIT.
137000     EXIT.
137100*
137200*===============================================================
137300* 6650 - MONTHLY LIFE INSURANCE
137400*===============================================================
137500 6650-CALC-LIFE-INSURANCE.
137600     IF WS-MONTH-SUB > WS-TENOR-MONTHS OR WS-LIFE-INS-RATE = 0
137700         MOVE 0 TO WS-MONTHLY-LIFE-INS
137800     ELSE
137900         COMPUTE WS-RND-IN ROUNDED =
138000             (WS-LIFE-INS-RATE / 100) *
138100             (WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM)
138200         PERFORM 9600-ROUND-HALF-DOWN-2
138300         MOVE WS-RND-OUT TO WS-MONTHLY-LIFE-INS.
138400*
138500*===============================================================
138600* 7000 / 7100 / 7110 - DAE VIA NEWTON-RAPHSON IRR
138700*===============================================================
138800 7000-CALC-DAE.
138900     COMPUTE WS-FIRST-CASHFLOW =
139000         PET-TOTAL-PAYMENT (1) -
139100         (WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM) +
139200         WS-ASSESSMENT-FEE + WS-PYMT-ORDER-COMM +
139300         WS-BLDG-INS-PREMIUM + WS-BLDG-PAD-INS-EUR +
139400         WS-POST-GRANT-COMM.
139500     MOVE WS-FIRST-CASHFLOW TO WS-CASHFLOW-ENTRY (1).
139600     PERFORM VARYING WS-MONTH-SUB FROM 1 BY 1
139700         UNTIL WS-MONTH-SUB > WS-TENOR-MONTHS
139800         COMPUTE PET-IDX = WS-MONTH-SUB + 1
139900         MOVE PET-TOTAL-PAYMENT (PET-IDX) TO
140000             WS-CASHFLOW-ENTRY (WS-MONTH-SUB + 1).
140100     PERFORM 7100-CALC-IRR.
140200     COMPUTE WS-RND-IN =
140300         (((1 + WS-IRR-RESULT) ** 12) - 1) * 100.
140400     PERFORM 9600-ROUND-HALF-DOWN-2.
140500     MOVE WS-RND-OUT TO WS-DAE-RESULT.
140600*
140700 7100-CALC-IRR.
140800     MOVE 0.1          TO WS-IRR-GUESS.
140900     MOVE 0             TO WS-IRR-FOUND-SW.
141000     MOVE 0             TO WS-IRR-ITER-CTR.
141100     PERFORM 7110-IRR-ITERATION
141200         UNTIL WS-IRR-CONVERGED OR WS-IRR-ITER-CTR > 50.
141300     IF NOT WS-IRR-CONVERGED
141400         DISPLAY 'ABEND - IRR DID NOT CONVERGE FOR REQUEST '
141500             WS-REQ-SEQ-NO UPON CRT
141600         MOVE 1 TO WS-ABEND-SW
141700         MOVE 995 TO RETURN-CODE
141800         STOP RUN.
141900     MOVE WS-IRR-GUESS TO WS-IRR-RESULT.
142000*
142100 7110-IRR-ITERATION.
142200     ADD 1 TO WS-IRR-ITER-CTR.
142300     MOVE 0 TO WS-IRR-NPV WS-IRR-NPV-PRIME.
142400     PERFORM VARYING WS-MONTH-SUB FROM 0 BY 1
142500         UNTIL WS-MONTH-SUB > WS-TENOR-MONTHS
142600         COMPUTE WS-IRR-DENOM =
142700             (1 + WS-IRR-GUESS) ** WS-MONTH-SUB
142800         COMPUTE WS-IRR-NPV = WS-IRR-NPV +
142900             (WS-CASHFLOW-ENTRY (WS-MONTH-SUB + 1) / WS-IRR-DENOM)
143000         IF WS-MONTH-SUB > 0
143100             COMPUTE WS-IRR-NPV-PRIME = WS-IRR-NPV-PRIME -
143200                 (WS-MONTH-SUB *
143300                  WS-CASHFLOW-ENTRY (WS-MONTH-SUB + 1) /
143400                  ((1 + WS-IRR-GUESS) ** (WS-MONTH-SUB + 1))).
143500     IF WS-IRR-NPV-PRIME = 0
143600         MOVE 51 TO WS-IRR-ITER-CTR
143700     ELSE
143800         COMPUTE WS-IRR-DELTA = WS-IRR-NPV / WS-IRR-NPV-PRIME
143900         COMPUTE WS-IRR-GUESS = WS-IRR-GUESS - WS-IRR-DELTA
144000         IF WS-IRR-DELTA < 0.0000001 AND WS-IRR-DELTA > -0.0000001
144100             MOVE 1 TO WS-IRR-FOUND-SW.
144200*
144300*===============================================================
144400* 8000 - DISCOUNT IMPACT ACCOUNTING
144500*===============================================================
144600 8000-CALC-DISCOUNT-IMPACT.
144700     MOVE 0 TO WS-DISC-AMT-SALARY WS-DISC-AMT-CASAVERDE
144800                WS-DISC-AMT-INSURANCE WS-DISC-AMT-DOWNPMT
144900                WS-DISC-AMT-SALARY-VAR WS-DISC-AMT-CASAVERDE-VAR
145000                WS-DISC-AMT-INSUR-VAR WS-DISC-AMT-DOWNPMT-VAR
145100                WS-TOTAL-DISC-INSTL WS-TOTAL-DISC-INSTL-VAR
145200                WS-TOTAL-DISC-AMOUNT.
145300     MOVE PET-TOTAL-PAYMENT (2) TO WS-BASE-PAYMENT-1.
145400*
145500     IF WS-DISC-AVANS NOT = 0
145600         MOVE WS-DISC-AVANS TO WS-DISCOUNT-UNDER-TEST
145700         PERFORM 8100-RECALC-MONTH-1-LESS-DISCOUNT
145800         COMPUTE WS-DISC-AMT-DOWNPMT =
145900             WS-BASE-PAYMENT-1 - WS-DISC-PAYMENT-1.
146000     IF WS-DISC-GREENHOUSE NOT = 0
146100         MOVE WS-DISC-GREENHOUSE TO WS-DISCOUNT-UNDER-TEST
146200         PERFORM 8100-RECALC-MONTH-1-LESS-DISCOUNT
146300         COMPUTE WS-DISC-AMT-CASAVERDE =
146400             WS-BASE-PAYMENT-1 - WS-DISC-PAYMENT-1.
146500     IF WS-DISC-INSURANCE NOT = 0
146600         MOVE WS-DISC-INSURANCE TO WS-DISCOUNT-UNDER-TEST
146700         PERFORM 8100-RECALC-MONTH-1-LESS-DISCOUNT
146800         COMPUTE WS-DISC-AMT-INSURANCE =
146900             WS-BASE-PAYMENT-1 - WS-DISC-PAYMENT-1.
147000     IF WS-DISC-CLIENT NOT = 0
147100         MOVE WS-DISC-CLIENT TO WS-DISCOUNT-UNDER-TEST
147200         PERFORM 8100-RECALC-MONTH-1-LESS-DISCOUNT
147300         COMPUTE WS-DISC-AMT-SALARY =
147400             WS-BASE-PAYMENT-1 - WS-DISC-PAYMENT-1.
147500*
147600     IF MB4500-SALARY-IN-BANK
147700         ADD WS-DISC-AMT-SALARY TO WS-TOTAL-DISC-INSTL.
147800     IF MB4500-IS-CASA-VERDE
147900         ADD WS-DISC-AMT-CASAVERDE TO WS-TOTAL-DISC-INSTL.
148000     IF MB4500-HAS-INSURANCE
148100         ADD WS-DISC-AMT-INSURANCE TO WS-TOTAL-DISC-INSTL.
148200     IF WS-AVANS-APPLIED
148300         ADD WS-DISC-AMT-DOWNPMT TO WS-TOTAL-DISC-INSTL.
148400*
148500     IF NOT MB4500-RATE-MIXED
148600         COMPUTE WS-RND-IN =
148700             WS-TOTAL-DISC-INSTL * WS-TENOR-MONTHS
148800         PERFORM 9600-ROUND-HALF-DOWN-2
148900         MOVE WS-RND-OUT TO WS-TOTAL-DISC-AMOUNT
149000         GO TO 8000-CALC-DISCOUNT-IMPACT-EXIT.
149100*
149200* MIXED - REPEAT STEPS 1-2 AGAINST THE POST-FIXED VARIABLE RATE
149300* TO GET EACH DISCOUNT'S SAVING DURING THE VARIABLE PERIOD, THEN
149400* WEIGHT THE TWO PERIODS' SAVINGS SEPARATELY OVER THE LOAN LIFE.
149500     COMPUTE PET-IDX = WS-YEARS-FIXED-MONTHS + 2.
149600     MOVE PET-TOTAL-PAYMENT (PET-IDX) TO WS-BASE-PAYMENT-VAR.
149700     IF WS-DISC-AVANS NOT = 0
149800         MOVE WS-DISC-AVANS TO WS-DISCOUNT-UNDER-TEST
149900         PERFORM 8150-RECALC-MONTH-1-LESS-DISC-VAR
150000         COMPUTE WS-DISC-AMT-DOWNPMT-VAR =
150100             WS-BASE-PAYMENT-VAR - WS-DISC-PAYMENT-VAR.
150200     IF WS-DISC-GREENHOUSE NOT = 0
150300         MOVE WS-DISC-GREENHOUSE TO WS-DISCOUNT-UNDER-TEST
150400         PERFORM 8150-RECALC-MONTH-1-LESS-DISC-VAR
150500         COMPUTE WS-DISC-AMT-CASAVERDE-VAR =
150600             WS-BASE-PAYMENT-VAR - WS-DISC-PAYMENT-VAR.
150700     IF WS-DISC-INSURANCE NOT = 0
150800         MOVE WS-DISC-INSURANCE TO WS-DISCOUNT-UNDER-TEST
150900         PERFORM 8150-RECALC-MONTH-1-LESS-DISC-VAR
151000         COMPUTE WS-DISC-AMT-INSUR-VAR =
151100             WS-BASE-PAYMENT-VAR - WS-DISC-PAYMENT-VAR.
151200     IF WS-DISC-CLIENT NOT = 0
151300         MOVE WS-DISC-CLIENT TO WS-DISCOUNT-UNDER-TEST
151400         PERFORM 8150-RECALC-MONTH-1-LESS-DISC-VAR
151500         COMPUTE WS-DISC-AMT-SALARY-VAR =
151600             WS-BASE-PAYMENT-VAR - WS-DISC-PAYMENT-VAR.
151700*
151800     IF MB4500-SALARY-IN-BANK
151900         ADD WS-DISC-AMT-SALARY-VAR TO WS-TOTAL-DISC-INSTL-VAR.
152000     IF MB4500-IS-CASA-VERDE
152100         ADD WS-DISC-AMT-CASAVERDE-VAR TO WS-TOTAL-DISC-INSTL-VAR.
152200     IF MB4500-HAS-INSURANCE
152300         ADD WS-DISC-AMT-INSUR-VAR TO WS-TOTAL-DISC-INSTL-VAR.
152400     IF WS-AVANS-APPLIED
152500         ADD WS-DISC-AMT-DOWNPMT-VAR TO WS-TOTAL-DISC-INSTL-VAR.
152600*
152700     COMPUTE WS-VARIABLE-PERIOD-MTHS =
152800         WS-TENOR-MONTHS - WS-YEARS-FIXED-MONTHS.
152900     COMPUTE WS-RND-IN =
153000         (WS-TOTAL-DISC-INSTL * WS-YEARS-FIXED-MONTHS) +
153100         (WS-TOTAL-DISC-INSTL-VAR * WS-VARIABLE-PERIOD-MTHS).
153200     PERFORM 9600-ROUND-HALF-DOWN-2.
153300     MOVE WS-RND-OUT TO WS-TOTAL-DISC-AMOUNT.
153400 8000-CALC-DISCOUNT-IMPACT-EXIT.
153500     EXIT.
153600 8100-RECALC-MONTH-1-LESS-DISCOUNT.
153700* MONTH 1 IS RERUN AT (FIXED RATE - DISCOUNT) RATHER THAN BACKED
153800* OUT OF A PAYMENT/RATE RATIO - THE FEE AND LIFE-INSURANCE PIECES
153900* OF THE MONTH-1 TOTAL DO NOT MOVE WITH THE RATE, SO ONLY THE
154000* INTEREST TERM (AND, FOR EQUAL-INSTALLMENT LOANS, THE PPMT SPLIT
154100* THAT RIDES ON IT) IS RECOMPUTED.                        RH0603
154200     COMPUTE WS-DISC-TEST-RATE =
154300         WS-FIXED-RATE - WS-DISCOUNT-UNDER-TEST.
154400     COMPUTE WS-RND-IN =
154500         PET-BALANCE (1) * WS-DISC-TEST-RATE / 1200.
154600     PERFORM 9620-ROUND-HALF-UP-2.
154700     MOVE WS-RND-OUT TO WS-DISC-INT-AMT.
154800     IF MB4500-DECREASING
154900         MOVE PET-PRINCIPAL (2) TO WS-DISC-PRIN-AMT
155000     ELSE
155100         MOVE 1                       TO WS-PER
155200         MOVE WS-TENOR-MONTHS         TO WS-NPER
155300         MOVE WS-DISC-TEST-RATE       TO WS-ANNUAL-RATE
155400         MOVE PET-BALANCE (1)         TO WS-PV-AMOUNT
155500         PERFORM 6151-CALC-PMT
155600         PERFORM 6152-CALC-IPMT
155700         COMPUTE WS-DISC-PRIN-AMT =
155800             -1 * (WS-PMT-RESULT - WS-IPMT-RESULT).
155900     COMPUTE WS-DISC-PAYMENT-1 = WS-BASE-PAYMENT-1 -
156000         PET-INSTALLMENT (2) + WS-DISC-INT-AMT + WS-DISC-PRIN-AMT.
156100*
156200 8150-RECALC-MONTH-1-LESS-DISC-VAR.
156300* SAME RECOMPUTE AS 8100, AGAINST THE POST-FIXED VARIABLE RATE,
156400* FOR THE FIRST MONTH OF THE MIXED PRODUCT'S VARIABLE PERIOD.
156500* WS-REF-BALANCE IS NOT YET SET AT THIS MONTH - SAME AS THE REAL
156600* PLAN BUILD IN 6150 - SO THE ANNUITY PV IS THE FULL WORKING
156700* LOAN AMOUNT, NOT THE CARRIED-FORWARD BALANCE.            RH0603
156800     COMPUTE WS-DISC-TEST-RATE =
156900         WS-VARIABLE-RATE - WS-DISCOUNT-UNDER-TEST.
157000     COMPUTE WS-RND-IN =
157100         PET-BALANCE (PET-IDX - 1) * WS-DISC-TEST-RATE / 1200.
157200     PERFORM 9620-ROUND-HALF-UP-2.
157300     MOVE WS-RND-OUT TO WS-DISC-INT-AMT.
157400     IF MB4500-DECREASING
157500         MOVE PET-PRINCIPAL (PET-IDX) TO WS-DISC-PRIN-AMT
157600     ELSE
157700         MOVE 1 TO WS-PER
157800         COMPUTE WS-NPER = WS-TENOR-MONTHS - WS-YEARS-FIXED-MONTHS
157900         MOVE WS-DISC-TEST-RATE        TO WS-ANNUAL-RATE
158000         COMPUTE WS-PV-AMOUNT =
158100             WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM
158200         PERFORM 6151-CALC-PMT
158300         PERFORM 6152-CALC-IPMT
158400         COMPUTE WS-DISC-PRIN-AMT =
158500             -1 * (WS-PMT-RESULT - WS-IPMT-RESULT).
158600     COMPUTE WS-DISC-PAYMENT-VAR = WS-BASE-PAYMENT-VAR -
158700         PET-INSTALLMENT (PET-IDX) + WS-DISC-INT-AMT +
158800         WS-DISC-PRIN-AMT.
158900*
159000*===============================================================
159100* 9000 - FINAL RESPONSE ASSEMBLY
159200*===============================================================
159300 9000-ASSEMBLE-RESPONSE.
159400     IF MB4500-LOAN-AMT-CURRENCY NOT = 'RON'
159500         PERFORM 9100-RECALC-BLDG-INS
159600     ELSE
159700*        ESTIMATED-BUILDING-VALUE-AT-LTV - ROUNDED HALF_UP ON
159800*        ITS OWN BEFORE THE PREMIUM MULTIPLY, PER SPEC.
159900         COMPUTE WS-RND-IN =
160000             (WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM) /
160100             (WS-LTV-PERCENT * 0.01)
160200         PERFORM 9620-ROUND-HALF-UP-2
160300         MOVE WS-RND-OUT TO WS-BLDG-VALUE-LTV
160400         COMPUTE WS-RND-IN =
160500             WS-BLDG-VALUE-LTV * (WS-COMPULS-INS-RATE / 100)
160600         PERFORM 9600-ROUND-HALF-DOWN-2
160700         MOVE WS-RND-OUT TO WS-BLDG-INS-PREMIUM.
160800     PERFORM 6000-BUILD-REPAYMENT-PLAN.
160900     PERFORM 9200-CALC-INSTALLMENT-PAIR.
161000     PERFORM 7000-CALC-DAE.
161100     PERFORM 8000-CALC-DISCOUNT-IMPACT.
161200     PERFORM 9300-CALC-TOTAL-PAYMENT-LIFE.
161300*
161400     MOVE WS-REQ-SEQ-NO              TO MB-RESP-SEQ-NO.
161500     MOVE MB4500-PRODUCT-CODE        TO MB-RESP-PRODUCT-CODE.
161600     MOVE MB4500-INTEREST-RATE-TYPE  TO MB-RESP-RATE-TYPE.
161700     MOVE WS-TENOR-YEARS             TO MB-RESP-TENOR-YEARS.
161800     MOVE WS-FIXED-RATE              TO MB-RESP-NOMINAL-RATE.
161900     MOVE WS-FIXED-MARGIN            TO MB-RESP-BANK-MARGIN-RATE.
162000     MOVE WS-IRCC                    TO MB-RESP-IRCC-RATE.
162100     MOVE WS-NET-LOAN-AMT            TO MB-RESP-LOAN-AMOUNT.
162200     COMPUTE MB-RESP-LOAN-AMT-WITH-FEE =
162300         WS-NET-LOAN-AMT + WS-ANALYSIS-COMM.
162400     MOVE WS-MAX-AMOUNT              TO MB-RESP-MAX-AMOUNT.
162500     MOVE WS-DOWN-PAYMENT            TO MB-RESP-DOWN-PAYMENT.
162600     MOVE WS-HOUSE-PRICE-BASE        TO MB-RESP-HOUSE-PRICE.
162700     MOVE WS-TOTAL-PAYMENT-LIFE      TO MB-RESP-TOTAL-PYMT-AMT.
162800     MOVE WS-MTH-INSTL-FIXED         TO MB-RESP-MTH-INSTL-FIXED.
162900     MOVE WS-MTH-INSTL-VARIABLE      TO
163000          MB-RESP-MTH-INSTL-VARBLE.
163100     MOVE WS-DAE-RESULT              TO MB-RESP-DAE.
163200     MOVE WS-NO-DOC-AMOUNT           TO MB-RESP-NO-DOC-AMOUNT.
163300     MOVE WS-MIN-GUARANTEE-AMT       TO
163400          MB-RESP-MIN-GUARANTEE-AMT.
163500     MOVE WS-DISC-AMT-SALARY         TO
163600          MB-RESP-DISC-AMT-SALARY.
163700     MOVE WS-DISC-AMT-CASAVERDE      TO
163800          MB-RESP-DISC-AMT-CASAVERDE.
163900     MOVE WS-DISC-AMT-INSURANCE      TO
164000          MB-RESP-DISC-AMT-INSURANCE.
164100     MOVE WS-DISC-AMT-DOWNPMT        TO
164200          MB-RESP-DISC-AMT-DOWNPMT.
164300     MOVE WS-TOTAL-DISC-INSTL        TO
164400          MB-RESP-TOTAL-DISC-INSTL.
164500     MOVE WS-TOTAL-DISC-AMOUNT       TO
164600          MB-RESP-TOTAL-DISC-AMT.
164700*
164800*===============================================================
164900* 9100 - BUILDING INSURANCE FX RECALC FOR NON-RON CURRENCY
165000*===============================================================
165100 9100-RECALC-BLDG-INS.
165200     MOVE 0 TO WS-FOUND-SW.
165300     SEARCH ALL FXT-ENTRY
165400         WHEN FXT-CURRENCY-PAIR (FXT-IDX) = 'EURRON'
165500             MOVE 1 TO WS-FOUND-SW
165600             MOVE FXT-REFERENCE-RATE (FXT-IDX) TO
165700                  WS-FX-REFERENCE-RATE.
165800     IF NOT WS-ROW-FOUND
165900         DISPLAY 'ABEND - NO EURRON EXCHANGE RATE ON FILE'
166000             UPON CRT
166100         MOVE 1 TO WS-ABEND-SW
166200         MOVE 994 TO RETURN-CODE
166300         STOP RUN.
166400*    ESTIMATED-BUILDING-VALUE-AT-LTV - ROUNDED HALF_UP ON ITS OWN
166500*    BEFORE THE EURRON CONVERT AND PREMIUM MULTIPLY, PER SPEC.
166600     COMPUTE WS-RND-IN =
166700         (WS-WORKING-LOAN-AMT + WS-ANALYSIS-COMM) /
166800         (WS-LTV-PERCENT * 0.01).
166900     PERFORM 9620-ROUND-HALF-UP-2.
167000     MOVE WS-RND-OUT TO WS-BLDG-VALUE-LTV.
167100     COMPUTE WS-RND-IN =
167200         WS-BLDG-VALUE-LTV * WS-FX-REFERENCE-RATE *
167300         (WS-COMPULS-INS-RATE / 100).
167400     PERFORM 9600-ROUND-HALF-DOWN-2.
167500     MOVE WS-RND-OUT TO WS-BLDG-INS-PREMIUM.
167600*
167700*===============================================================
167800* 9200 - MONTHLY INSTALLMENT PAIR (FIXED / VARIABLE)
167900*===============================================================
168000 9200-CALC-INSTALLMENT-PAIR.
168100     MOVE 0 TO WS-MTH-INSTL-FIXED.
168200     MOVE PET-TOTAL-PAYMENT (2) TO WS-MTH-INSTL-VARIABLE.
168300     IF MB4500-RATE-MIXED AND WS-TENOR-MONTHS + 1 > 37
168400         MOVE PET-TOTAL-PAYMENT (2) TO WS-MTH-INSTL-FIXED
168500         COMPUTE PET-IDX =
168600             (MB4500-MIXED-FIXED-PERIOD * 12) + 3
168700         MOVE PET-TOTAL-PAYMENT (PET-IDX) TO
168800              WS-MTH-INSTL-VARIABLE.
168900     IF MB4500-HAS-INSURANCE
169000         PERFORM 6650-CALC-LIFE-INSURANCE
169100         IF WS-MTH-INSTL-FIXED NOT = 0
169200             SUBTRACT WS-MONTHLY-LIFE-INS FROM
169300                 WS-MTH-INSTL-FIXED
169400         IF WS-MTH-INSTL-VARIABLE NOT = 0
169500             SUBTRACT WS-MONTHLY-LIFE-INS FROM
169600                 WS-MTH-INSTL-VARIABLE.
169700*
169800*===============================================================
169900* 9300 - TOTAL PAYMENT AMOUNT, LIFE OF LOAN
170000*===============================================================
170100 9300-CALC-TOTAL-PAYMENT-LIFE.
170200     COMPUTE WS-RND-IN = 0.
170300     PERFORM VARYING WS-MONTH-SUB FROM 1 BY 1
170400         UNTIL WS-MONTH-SUB > WS-TENOR-MONTHS
170500         COMPUTE PET-IDX = WS-MONTH-SUB + 1
170600         ADD PET-TOTAL-PAYMENT (PET-IDX) TO WS-RND-IN.
170700     ADD WS-ASSESSMENT-FEE WS-PYMT-ORDER-COMM
170800         WS-BLDG-INS-PREMIUM WS-BLDG-PAD-INS-EUR
170900         WS-POST-GRANT-COMM TO WS-RND-IN.
171000     COMPUTE WS-TOTAL-PAYMENT-LIFE = WS-RND-IN.
171100*
171200*===============================================================
171300* 9600 / 9610 / 9620 - ROUNDING HELPERS
171400*
171500* QUOTE FIGURES HAVE TO TIE OUT TO THE PENNY AGAINST THE BRANCH
171600* DISCLOSURE PRINTOUT, AND THE DISCLOSURE SIDE DOES NOT ALWAYS
171700* ROUND A DEAD-EVEN .5 THE SAME WAY OUR COMPILER'S ROUNDED
171800* PHRASE DOES (AWAY FROM ZERO ON AN EXACT .5).  LOAN AMOUNTS,
171900* FEES AND DAE ROUND TOWARD ZERO ON A TIE, SO THOSE ARE WORKED
172000* OUT BY HAND AGAINST WS-RND-IN, WHICH THE CALLER LOADS BEFORE
172100* PERFORMING ANY OF THESE THREE PARAGRAPHS.  9620 IS A THIN
172200* WRAPPER OVER THE COMPILER'S OWN ROUNDED PHRASE, KEPT AS ITS
172300* OWN PARAGRAPH SO EVERY CALL SITE NAMES THE ROUNDING RULE IT
172400* WANTS RATHER THAN THE COMPILER MECHANICS BEHIND IT.
172500*===============================================================
172600 9600-ROUND-HALF-DOWN-2.
172700     COMPUTE WS-RND-CENTS = WS-RND-IN * 100.
172800     COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS.
172900     COMPUTE WS-RND-CENTS-FRAC =
173000         WS-RND-CENTS - WS-RND-CENTS-TRUNC.
173100     IF WS-RND-CENTS-FRAC > 0.5
173200         COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS-TRUNC + 1
173300     ELSE
173400     IF WS-RND-CENTS-FRAC < -0.5
173500         COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS-TRUNC - 1.
173600     COMPUTE WS-RND-OUT = WS-RND-CENTS-TRUNC / 100.
173700*
173800 9610-ROUND-UP-2.
173900     COMPUTE WS-RND-CENTS = WS-RND-IN * 100.
174000     COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS.
174100     COMPUTE WS-RND-CENTS-FRAC =
174200         WS-RND-CENTS - WS-RND-CENTS-TRUNC.
174300     IF WS-RND-CENTS-FRAC > 0
174400         COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS-TRUNC + 1
174500     ELSE
174600     IF WS-RND-CENTS-FRAC < 0
174700         COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS-TRUNC - 1.
174800     COMPUTE WS-RND-OUT = WS-RND-CENTS-TRUNC / 100.
174900*
175000 9620-ROUND-HALF-UP-2.
175100     COMPUTE WS-RND-OUT ROUNDED = WS-RND-IN.
175200*
175300*===============================================================
175400* 9630 - PERIODIC RATE, ROUND UP TO 10 DECIMALS
175500*
175600* THE PPMT/PMT FAMILY WANTS ANNUALRATE/1200 ROUNDED UP (AWAY
175700* FROM ZERO), NOT THE COMPILER'S OWN HALF-UP ROUNDED PHRASE -
175800* A ONE-TENTH-OF-A-BASIS-POINT UNDERSTATEMENT OF THE MONTHLY
175900* RATE COMPOUNDS INTO REAL MONEY OVER A 30-YEAR SCHEDULE.
176000* CALLER LOADS WS-ANNUAL-RATE; ANSWER COMES BACK IN
176100* WS-MONTHLY-RATE.
176200*===============================================================
176300 9630-ROUND-UP-RATE.
176400     COMPUTE WS-RATE-DIVIDE-RAW = WS-ANNUAL-RATE / 1200.
176500     COMPUTE WS-RND-CENTS = WS-RATE-DIVIDE-RAW * 10000000000.
176600     COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS.
176700     COMPUTE WS-RND-CENTS-FRAC =
176800         WS-RND-CENTS - WS-RND-CENTS-TRUNC.
176900     IF WS-RND-CENTS-FRAC > 0
177000         COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS-TRUNC + 1
177100     ELSE
177200     IF WS-RND-CENTS-FRAC < 0
177300         COMPUTE WS-RND-CENTS-TRUNC = WS-RND-CENTS-TRUNC - 1.
177400     COMPUTE WS-MONTHLY-RATE = WS-RND-CENTS-TRUNC / 10000000000.
177500*
177600 9999-END-OF-PROGRAM.
177700     EXIT.
