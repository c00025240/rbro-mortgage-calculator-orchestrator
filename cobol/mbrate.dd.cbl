000100*CNP-IR-REC - LOAN INTEREST RATE, KEYED BY LOAN-ID / YEAR /
000200*RATE-TYPE-LABEL ('DOBANDA FIXA' OR 'DOBANDA VARIABILA').
000300*YEAR IS THE FIXED-PERIOD BUCKET FOR A MIXED-RATE PRODUCT AND
000400*IS ZERO FOR A PLAIN VARIABLE ROW.  LOADED ONCE INTO IR-TABLE,
000500*SEARCHED ALL PER REQUEST.
000600 01  CNP-IR-REC.
000700     05  IR-LOAN-ID                 PIC 9(9).
000800     05  IR-RATE-TYPE-LABEL         PIC X(20).
000900     05  IR-YEAR                    PIC 9(2).
001000     05  IR-INTEREST-RATE           PIC S9(3)V9(4) COMP-3.
001100     05  IR-MARGIN                  PIC S9(3)V9(4) COMP-3.
001200     05  FILLER                     PIC X(15).
