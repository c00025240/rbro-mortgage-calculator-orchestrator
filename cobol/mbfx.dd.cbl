000100 01  CNP-FX-REC.
000200*CNP-FX-REC - EXCHANGE RATE TABLE, KEYED BY CURRENCY-PAIR
000300*(E.G. 'EURRON').  LOADED ONCE INTO FX-TABLE AND SEARCHED
000400*ALL WHEN A NON-RON CURRENCY REQUIRES A BUILDING-INSURANCE
000500*VALUE RECOMPUTE IN 9100-RECALC-BLDG-INS.  IF THE EURRON PAIR
000600*IS MISSING THIS IS A HARD ABEND (SEE CALCMB3500 ABEND CODES).
000700     05  FX-CURRENCY-PAIR-FIELDS.
000800         10  FX-CURRENCY-PAIR          PIC X(6).
000900     05  FX-RATE-FIELDS.
001000         10  FX-REFERENCE-RATE         PIC S9(3)V9(6) COMP-3.
001100     05  FILLER                        PIC X(11).
