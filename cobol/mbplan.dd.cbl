000100 01  COBOL-LAYOUT.
000200*PE-REC - REPAYMENT-PLAN-ENTRY, ONE ROW PER MONTH 0..TENOR
000300*OF A PROCESSED REQUEST.  WRITTEN TO REPAYMENT-PLAN-FILE FROM
000400*THE PE-SCHED-TABLE BUILT BY 6000-BUILD-REPAYMENT-PLAN, AND
000500*ALSO FEEDS THE IRR/DAE CASH-FLOW SERIES IN 7000-CALC-DAE.
000600     05  pe-request-seq-no               PIC 9(7).
000700     05  pe-month                        PIC 9(3).
000800* X-VIEW SO THE BAD-RECORD TRACE DUMP CAN MOVE THIS FIELD
000900* BYTE-FOR-BYTE INTO THE DUMP LINE WITHOUT A REDEFINE OF ITS OWN.
001000     05  filler redefines pe-month.
001100         10  pe-month-x                  PIC X(3).
001200     05  pe-reimbursed-capital-amt        PIC S9(11)V9(2) COMP-3.
001300     05  pe-interest-amt                  PIC S9(11)V9(2) COMP-3.
001400     05  pe-fee-amt                       PIC S9(11)V9(2) COMP-3.
001500     05  pe-installment-amt               PIC S9(11)V9(2) COMP-3.
001600     05  pe-total-payment-amt             PIC S9(11)V9(2) COMP-3.
001700     05  pe-remaining-loan-amt            PIC S9(11)V9(2) COMP-3.
001800     05  filler                          PIC X(13).
