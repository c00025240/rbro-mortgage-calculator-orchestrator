000100*CNP-PM-REC - LOAN PARAMETER SET, KEYED BY LOAN-ID / CURRENCY /
000200*OUR-CLIENT-FLAG / RATE-TYPE LABEL.  ONE ROW HOLDS ALL THE
000300*ONE-TIME AND RECURRING FEE AMOUNTS PLUS THE BUILDING-INSURANCE
000400*AND IRCC FIGURES QUOTED AGAINST THAT PARAMETER SET.  LOADED
000500*ONCE INTO PM-TABLE, SEARCHED ALL PER REQUEST.
000600 01  CNP-PM-REC.
000700     05  PM-LOAN-ID              PIC 9(9).
000800     05  PM-CURRENCY             PIC X(3).
000900     05  PM-OUR-CLIENT-FLAG      PIC 9(1).
001000     05  PM-RATE-TYPE-LABEL      PIC X(20).
001100     05  PM-FEE-FIELDS.
001200         10 PM-ANALYSIS-COMM         PIC S9(9)V99   COMP-3.
001300         10 PM-PYMT-ORDER-COMM       PIC S9(9)V99   COMP-3.
001400         10 PM-MTH-CURR-ACCT-COMM    PIC S9(9)V99   COMP-3.
001500         10 PM-COMPULSORY-INS-RATE   PIC S9(3)V9(4) COMP-3.
001600         10 PM-POST-GRANT-COMM       PIC S9(9)V99   COMP-3.
001700         10 PM-ASSESSMENT-FEE        PIC S9(9)V99   COMP-3.
001800         10 PM-BLDG-PAD-INS-EURO     PIC S9(9)V99   COMP-3.
001900         10 PM-LIFE-INS-RATE         PIC S9(3)V9(6) COMP-3.
002000         10 PM-IRCC                  PIC S9(3)V9(4) COMP-3.
002100     05  FILLER                  PIC X(17).
002200     05  PM-IS-DIGITAL           PIC X(1).
002300     05  FILLER                  PIC X(9).
