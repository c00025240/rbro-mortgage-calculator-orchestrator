000100*CNP-LV-REC - LTV CEILING TABLE, KEYED BY ZONE / OWNER-FLAG /
000200*LOAN-ID / AMOUNT BAND.  LOADED ONCE INTO LV-TABLE AND
000300*SEARCHED ALL TO FIND THE BAND THAT BRACKETS THE REQUESTED
000400*OR DERIVED LOAN AMOUNT.
000500 01  w-lv-REC.
000600    10 lv-zone-owner-group.
000700       15 lv-zone                        PIC 9(3).
000800       15 lv-owner-flag                   PIC 9(1).
000900* combined 4-byte search key for the SEARCH ALL in 2400-LOOKUP-LTV
001000    10 lv-zone-owner-key REDEFINES lv-zone-owner-group
001100                                          PIC x(4).
001200    10 lv-loan-id                        PIC 9(9).
001300    10 lv-amount-band.
001400       15 lv-min-amount                  PIC s9(11)v99 comp-3.
001500       15 lv-max-amount                  PIC s9(11)v99 comp-3.
001600    10 lv-ltv-percent                    PIC 9(3).
001700    10 filler                            PIC x(9).
