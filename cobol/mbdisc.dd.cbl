000100 01  CNP-DS-REC.
000200*CNP-DS-REC - DISCOUNT TABLE, KEYED BY LOAN-ID/DISCOUNT-NAME.
000300*ONE OF 'CLIENT', 'GREEN HOUSE', 'ASIGURARE', 'AVANS' PER ROW.
000400*LOADED ONCE INTO DS-TABLE, SEARCHED ALL PER REQUEST IN
000500*5000-APPLY-RATE-DISCOUNTS AND 8000-CALC-DISCOUNT-IMPACT.
000600     05  ds-loan-id                      PIC 9(9).
000700     05  ds-discount-name                PIC X(20).
000800     05  ds-discount-value               PIC S9(3)V9(4) COMP-3.
000900* X-VIEW FOR THE BAD-RECORD TRACE DUMP - COMP-3 DOES NOT PRINT.
001000     05  filler redefines ds-discount-value.
001100         10  ds-discount-value-x         PIC X(5).
001200     05  filler                          PIC X(19).
