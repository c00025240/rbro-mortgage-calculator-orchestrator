000100 01  MB-RESP-REC.
000200*MB-RESP-REC - MORTGAGE-CALC-RESPONSE.  BUILT ONCE PER
000300*PROCESSED REQUEST BY 9000-ASSEMBLE-RESPONSE AND WRITTEN TO
000400*RESPONSE-FILE IN REQUEST ORDER.  REQ Q7-0091 (SEE CALCMB3500
000500*CHANGE LOG) - GROUPED THE SAME WAY THE OLD MB-REC WAS GROUPED,
000600*SO THE COPY-BOOK READS THE SAME WHICHEVER SIDE OF THE HOUSE
000700*PICKS IT UP.
000800     05  MB-RESP-KEY-FIELDS.
000900         10  MB-RESP-SEQ-NO             PIC 9(7).
001000         10  MB-RESP-PRODUCT-CODE        PIC X(20).
001100         10  MB-RESP-RATE-TYPE           PIC X(8).
001200             88  MB-RESP-RATE-VARIABLE   VALUE 'VARIABLE'.
001300             88  MB-RESP-RATE-MIXED      VALUE 'MIXED   '.
001400     05  MB-RESP-TENOR-RATE-FIELDS.
001500         10  MB-RESP-TENOR-YEARS        PIC 9(3).
001600         10  MB-RESP-NOMINAL-RATE       PIC S9(3)V9(2) COMP-3.
001700         10  MB-RESP-BANK-MARGIN-RATE   PIC S9(3)V9(2) COMP-3.
001800         10  MB-RESP-IRCC-RATE          PIC S9(3)V9(2) COMP-3.
001900     05  MB-RESP-AMOUNT-FIELDS.
002000         10  MB-RESP-LOAN-AMOUNT        PIC S9(11)V9(2) COMP-3.
002100         10  MB-RESP-LOAN-AMT-WITH-FEE  PIC S9(11)V9(2) COMP-3.
002200         10  MB-RESP-MAX-AMOUNT         PIC S9(11)V9(2) COMP-3.
002300         10  MB-RESP-DOWN-PAYMENT       PIC S9(11)V9(2) COMP-3.
002400         10  MB-RESP-HOUSE-PRICE        PIC S9(11)V9(2) COMP-3.
002500     05  MB-RESP-PAYMENT-FIELDS.
002600         10  MB-RESP-TOTAL-PYMT-AMT     PIC S9(11)V9(2) COMP-3.
002700         10  MB-RESP-MTH-INSTL-FIXED    PIC S9(11)V9(2) COMP-3.
002800         10  MB-RESP-MTH-INSTL-VARBLE   PIC S9(11)V9(2) COMP-3.
002900         10  MB-RESP-DAE                PIC S9(3)V9(2) COMP-3.
003000     05  MB-RESP-PRODUCT-SPECIFIC-FIELDS.
003100         10  MB-RESP-NO-DOC-AMOUNT      PIC S9(11)V9(2) COMP-3.
003200         10  MB-RESP-MIN-GUARANTEE-AMT  PIC S9(11)V9(2) COMP-3.
003300* CONSTRUCTIE CARRIES BOTH NO-DOC AND GUARANTEE; FLEXIINTEGRAL
003400* AND CREDITVENIT CARRY GUARANTEE ONLY - SEE 4200/4300/4400-FLOW.
003500     05  MB-RESP-FLEXI-FIELDS REDEFINES
003600             MB-RESP-PRODUCT-SPECIFIC-FIELDS.
003700         10  FILLER                     PIC X(7).
003800         10  MB-RESP-FLEXI-GUARANTEE    PIC S9(11)V9(2) COMP-3.
003900     05  MB-RESP-DISCOUNT-FIELDS.
004000         10  MB-RESP-DISC-AMT-SALARY    PIC S9(9)V9(2) COMP-3.
004100         10  MB-RESP-DISC-AMT-CASAVERDE PIC S9(9)V9(2) COMP-3.
004200         10  MB-RESP-DISC-AMT-INSURANCE PIC S9(9)V9(2) COMP-3.
004300         10  MB-RESP-DISC-AMT-DOWNPMT   PIC S9(9)V9(2) COMP-3.
004400         10  MB-RESP-TOTAL-DISC-INSTL   PIC S9(9)V9(2) COMP-3.
004500         10  MB-RESP-TOTAL-DISC-AMT     PIC S9(11)V9(2) COMP-3.
004600     05  FILLER                         PIC X(18).
