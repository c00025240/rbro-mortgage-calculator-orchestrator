000100*CNP-DT-REC - FINANCING ZONE CROSS-REFERENCE, KEYED BY
000200*CITY/COUNTY.  LOADED ONCE INTO DT-TABLE AND SEARCHED ALL
000300*TO RESOLVE THE ZONE NUMBER FEEDING THE LTV LOOKUP.
000400 01  CNP-DT-REC.
000500     05 DT-CITY                      PIC X(60).
000600     05 DT-COUNTY                    PIC X(60).
000700     05 DT-ZONE                      PIC 9(3).
000800     05 FILLER                       PIC X(7).
